000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADSCAMP.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  ADV SYSTEMS GROUP - SELLER DATA CTR.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - SELLER PERFORMANCE DATA.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADSCAMP IS STEP 2 OF THE NIGHTLY SPONSORED PRODUCTS AUDIT
001300*    SUITE.  IT READS THE CAMPAIGN WORK FILE BUILT BY ADSLOAD,
001400*    COMPUTES THE STANDARD CAMPAIGN PERFORMANCE RATIOS (CLICK
001500*    THROUGH RATE, COST PER CLICK, ACOS, CONVERSION RATE) AND
001600*    WRITES ONE AUDIT RECORD PER CAMPAIGN.  GRAND TOTALS ARE
001700*    ACCUMULATED AS THE FILE IS READ AND ARE PASSED FORWARD TO
001800*    ADSSUMM (STEP 60) ON A SINGLE CONTROL-TOTALS CARD.
001900*
002000*    THIS STEP DOES NOT ASSIGN AN "ACTION" TO A CAMPAIGN -- THE
002100*    OPERATING SHEET USES THESE RATIOS FOR MANUAL REVIEW ONLY.
002200*    SEE ADSKWD, ADSSTR AND ADSPLMT FOR THE STEPS THAT DO RAISE
002300*    BUY/SELL ACTIONS AGAINST THE ACCOUNT.
002400*
002500*    RATIO FORMULAS (PERCENT VALUES ARE STORED X100, TWO
002600*    IMPLIED DECIMALS, STANDARD ROUND-HALF-UP):
002700*       CTR-PCT    = CLICKS / IMPRESSIONS * 100     (0 IF NO IMPR)
002800*       CPC        = SPEND  / CLICKS                (SPEND IF NO CLICKS)
002900*       ACOS-PCT   = SPEND  / SALES  * 100          (SPEND*100 IF NO SALES)
003000*       CVR-PCT    = ORDERS / CLICKS * 100          (0 IF NO CLICKS)
003100*    NOTE ON CPC -- THIS IS A DOLLAR FIGURE, NOT A PERCENT, SO IT
003200*    IS *NOT* MULTIPLIED BY 100 LIKE THE OTHER THREE RATIOS. A
003300*    PRIOR VERSION OF THIS PARAGRAPH DID MULTIPLY IT AND WAS
003400*    CORRECTED -- SEE 07/30/96 BELOW. DO NOT "FIX" THIS AGAIN.
003500*
003600******************************************************************
003700*    AMENDMENT HISTORY
003800*
003900*    DATE       INIT  TICKET     DESCRIPTION
004000*    ---------  ----  ---------  --------------------------------
004100*    03/14/94   RSK   AA-4472    ORIGINAL PROGRAM.
004200*    07/30/96   RSK   AA-5035    REMOVED ERRONEOUS *100 ON THE CPC
004300*                                CALCULATION IN 320-CALC-CPC --
004400*                                CPC IS A DOLLAR AMOUNT, NOT A PCT.
004500*    11/04/97   DPM   AA-5191    ADDED GRAND TOTAL ACCUMULATORS
004600*                                AND THE CTL-TOTALS OUTPUT CARD
004700*                                FOR USE BY ADSSUMM (STEP 60).
004800*    03/03/99   RSK   Y2K-0042   REVIEWED FOR YEAR 2000 -- THIS
004900*                                PROGRAM HAS NO DATE FIELDS OF ITS
005000*                                OWN, NO CHANGE REQUIRED. SIGNED
005100*                                OFF PER SHOP Y2K CHECKLIST.
005200*    08/21/01   DPM   AA-5512    ACOS-PCT NOW SET TO SPEND*100 (NOT
005300*                                ZERO) WHEN SALES IS ZERO -- OPS
005400*                                WANTED A CAMPAIGN THAT SPENT WITH
005500*                                NO SALES TO SHOW UP AS A CLEAR
005600*                                OUTLIER, NOT A BLANK ZERO ROW.
005700*    05/14/03   JLH   AA-5789    TARGET ACOS NOW READ FROM CARD
005800*                                ADSPARM (SEE 100-OPEN-FILES) --
005900*                                WAS PREVIOUSLY HARD-CODED HERE.
005910*    02/14/04   DPM   AA-5901    310/320/330/340 WERE HOLDING THE
005920*                                RATIO AT FOUR DECIMALS AND THEN
005930*                                MOVING DOWN TO TWO -- A MOVE ONLY
005940*                                TRUNCATES, IT DOES NOT ROUND, SO
005950*                                REPORT FIELDS WERE LOW BY A CENT
005960*                                ON THE BREAK.  NOW COMPUTE ROUNDED
005970*                                GOES STRAIGHT INTO THE TWO-DECIMAL
005980*                                REPORT FIELD.  WS-RATIO-TEMP AND
005990*                                ITS REDEFINES RETIRED, NO LONGER
005995*                                NEEDED.
006000*    02/14/04   DPM   AA-5905    300-PRSS-CAMPAIGN-RECORD WAS
006100*                                PERFORMING A 600-WRITE-CAMPAIGN-
006200*                                AUDIT PARAGRAPH THAT DID NOT
006300*                                EXIST -- NOT ONE CAMPAIGN DETAIL
006400*                                ROW WAS EVER REACHING THE AUDIT
006500*                                FILE.  PARAGRAPH ADDED BACK.
006900******************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300*
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.   IBM-390.
007600 OBJECT-COMPUTER.   IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS NEXT-PAGE.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*
008300     SELECT WRK-CAMPAIGN        ASSIGN TO UT-S-WKCAMP
008400                                ORGANIZATION IS SEQUENTIAL.
008500*
008600     SELECT CAMPAIGN-AUDIT-FILE ASSIGN TO UT-S-CAMPAUD
008700                                ORGANIZATION IS SEQUENTIAL.
008800*
008900     SELECT CTL-TOTALS-FILE     ASSIGN TO UT-S-CTLTOT
009000                                ORGANIZATION IS SEQUENTIAL.
009100*
009200     SELECT PARM-FILE           ASSIGN TO UT-S-ADSPARM
009300                                ORGANIZATION IS SEQUENTIAL.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  WRK-CAMPAIGN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS WRK-CAMPAIGN-RECORD.
010400 01  WRK-CAMPAIGN-RECORD.
010500     05  WC-CAMPAIGN-NAME           PIC X(40).
010600     05  WC-DAILY-BUDGET            PIC S9(5)V99.
010700     05  WC-BIDDING-STRATEGY        PIC X(30).
010800     05  WC-IMPRESSIONS             PIC S9(9).
010900     05  WC-CLICKS                  PIC S9(7).
011000     05  WC-SPEND                   PIC S9(7)V99.
011100     05  WC-SALES                   PIC S9(7)V99.
011200     05  WC-ORDERS                  PIC S9(7).
011300     05  WC-UNITS                   PIC S9(7).
011400     05  FILLER                     PIC X(5).
011500*
011600 FD  CAMPAIGN-AUDIT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 150 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CAMPAIGN-AUDIT-RECORD.
012200 01  CAMPAIGN-AUDIT-RECORD.
012300     05  CA-CAMPAIGN-NAME           PIC X(40).
012400     05  CA-DAILY-BUDGET            PIC S9(5)V99.
012500     05  CA-BIDDING-STRATEGY        PIC X(30).
012600     05  CA-IMPRESSIONS             PIC S9(9).
012700     05  CA-CLICKS                  PIC S9(7).
012800     05  CA-CTR-PCT                 PIC S9(3)V99.
012900     05  CA-SPEND                   PIC S9(7)V99.
013000     05  CA-CPC                     PIC S9(3)V99.
013100     05  CA-SALES                   PIC S9(7)V99.
013200     05  CA-ACOS-PCT                PIC S9(4)V99.
013300     05  CA-ORDERS                  PIC S9(7).
013400     05  CA-CVR-PCT                 PIC S9(3)V99.
013500     05  FILLER                     PIC X(11).
013550*
013600 FD  CTL-TOTALS-FILE
013650     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 88 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS CTL-TOTALS-RECORD.
014100 01  CTL-TOTALS-RECORD.
014200     05  CTL-SOURCE-TAG             PIC X(8).
014300     05  CTL-DATA                   PIC X(80).
014400     05  CTL-CAMPAIGN-CARD REDEFINES CTL-DATA.
014500         10  CTL-CAMP-COUNT         PIC S9(7) COMP-3.
014600         10  CTL-CAMP-SPEND         PIC S9(9)V99 COMP-3.
014700         10  CTL-CAMP-SALES         PIC S9(9)V99 COMP-3.
014800         10  CTL-CAMP-CLICKS        PIC S9(9) COMP-3.
014900         10  CTL-CAMP-ORDERS        PIC S9(9) COMP-3.
015000         10  FILLER                 PIC X(54).
015100     05  CTL-KEYWORD-CARD REDEFINES CTL-DATA.
015200         10  CTL-KWD-COUNT          PIC S9(7) COMP-3.
015300         10  CTL-KWD-INCREASE       PIC S9(7) COMP-3.
015400         10  CTL-KWD-REDUCE         PIC S9(7) COMP-3.
015500         10  CTL-KWD-PAUSE          PIC S9(7) COMP-3.
015600         10  CTL-KWD-DONOTHING      PIC S9(7) COMP-3.
015700         10  FILLER                 PIC X(60).
015800     05  CTL-SRCHTERM-CARD REDEFINES CTL-DATA.
015900         10  CTL-STR-COUNT          PIC S9(7) COMP-3.
016000         10  CTL-STR-GRADUATE       PIC S9(7) COMP-3.
016100         10  CTL-STR-NEGATE         PIC S9(7) COMP-3.
016200         10  CTL-STR-DONOTHING      PIC S9(7) COMP-3.
016300         10  CTL-STR-DUP-COUNT      PIC S9(7) COMP-3.
016400         10  FILLER                 PIC X(60).
016500     05  CTL-PLACEMNT-CARD REDEFINES CTL-DATA.
016600         10  CTL-PLC-COUNT          PIC S9(7) COMP-3.
016700         10  CTL-PLC-INCREASE       PIC S9(7) COMP-3.
016800         10  CTL-PLC-DECREASE       PIC S9(7) COMP-3.
016900         10  CTL-PLC-DONOTHING      PIC S9(7) COMP-3.
017000         10  FILLER                 PIC X(64).
017100*
017200 FD  PARM-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 10 CHARACTERS
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS PARM-RECORD.
017800 01  PARM-RECORD.
017900     05  PARM-TARGET-ACOS-PCT       PIC S9(3)V99.
018000     05  FILLER                     PIC X(5).
018100*
018200 WORKING-STORAGE SECTION.
018300*
018400 01  PROGRAM-INDICATOR-SWITCHES.
018500     05  WS-EOF-CAMP-SW             PIC X(3)   VALUE 'NO '.
018600         88  EOF-CAMP                           VALUE 'YES'.
018650     05  FILLER                     PIC X(05) VALUE SPACES.
018700*
018800 01  WS-ACCUMULATORS.
018900     05  WS-CAMP-READ-CTR           PIC S9(7) COMP VALUE ZERO.
019000     05  WS-CAMP-WRTN-CTR           PIC S9(7) COMP VALUE ZERO.
019100     05  WS-GT-IMPRESSIONS          PIC S9(11) COMP VALUE ZERO.
019200     05  WS-GT-CLICKS               PIC S9(9)  COMP VALUE ZERO.
019300     05  WS-GT-SPEND                PIC S9(9)V99 COMP-3 VALUE ZERO.
019400     05  WS-GT-SALES                PIC S9(9)V99 COMP-3 VALUE ZERO.
019500     05  WS-GT-ORDERS               PIC S9(9)  COMP VALUE ZERO.
019550     05  FILLER                     PIC X(08) VALUE SPACES.
019600*
019700 01  WS-CAMPAIGN-WORK-FIELDS.
019800     05  WS-TARGET-ACOS-PCT         PIC S9(3)V99   VALUE ZERO.
020050     05  FILLER                     PIC X(19) VALUE SPACES.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-MAINLINE SECTION.
020500*
020600     PERFORM 100-OPEN-FILES THRU 100-EXIT.
020700     PERFORM 200-READ-CAMPAIGN-WORK THRU 200-EXIT.
020800     PERFORM 300-PRSS-CAMPAIGN-RECORD THRU 300-EXIT
020900         UNTIL EOF-CAMP.
021000     PERFORM 500-WRITE-CONTROL-TOTALS THRU 500-EXIT.
021100     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
021200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500*
021600 100-OPEN-FILES.
021700     OPEN INPUT  WRK-CAMPAIGN
021800                 PARM-FILE
021900          OUTPUT CAMPAIGN-AUDIT-FILE
022000                 CTL-TOTALS-FILE.
022100     READ PARM-FILE
022200         AT END MOVE ZERO TO PARM-TARGET-ACOS-PCT.
022300     MOVE PARM-TARGET-ACOS-PCT TO WS-TARGET-ACOS-PCT.
022400     CLOSE PARM-FILE.
022500 100-EXIT.
022600     EXIT.
022700*
022800 200-READ-CAMPAIGN-WORK.
022900     READ WRK-CAMPAIGN
023000         AT END MOVE 'YES' TO WS-EOF-CAMP-SW
023100         GO TO 200-EXIT.
023200     ADD 1 TO WS-CAMP-READ-CTR.
023300 200-EXIT.
023400     EXIT.
023500*
023600 300-PRSS-CAMPAIGN-RECORD.
023700     MOVE SPACES              TO CAMPAIGN-AUDIT-RECORD.
023800     MOVE WC-CAMPAIGN-NAME    TO CA-CAMPAIGN-NAME.
023900     MOVE WC-DAILY-BUDGET     TO CA-DAILY-BUDGET.
023950     MOVE WC-BIDDING-STRATEGY TO CA-BIDDING-STRATEGY.
024000     MOVE WC-IMPRESSIONS      TO CA-IMPRESSIONS.
024100     MOVE WC-CLICKS           TO CA-CLICKS.
024200     MOVE WC-SPEND            TO CA-SPEND.
024300     MOVE WC-SALES            TO CA-SALES.
024350     MOVE WC-ORDERS           TO CA-ORDERS.
024400     PERFORM 310-CALC-CTR-PCT  THRU 310-EXIT.
024500     PERFORM 320-CALC-CPC      THRU 320-EXIT.
024600     PERFORM 330-CALC-ACOS-PCT THRU 330-EXIT.
024700     PERFORM 340-CALC-CVR-PCT  THRU 340-EXIT.
024800     PERFORM 600-WRITE-CAMPAIGN-AUDIT THRU 600-EXIT.
024900     PERFORM 500-ACCUM-GRAND-TOTALS THRU 500-ACCUM-EXIT.
025000     PERFORM 200-READ-CAMPAIGN-WORK THRU 200-EXIT.
025100 300-EXIT.
025200     EXIT.
025300*
025400 310-CALC-CTR-PCT.
025500*    CLICKS / IMPRESSIONS * 100, ROUNDED HALF-UP STRAIGHT INTO THE
025600*    TWO-DECIMAL REPORT FIELD -- SEE THE 02/14/04 AMENDMENT ABOVE.
025700     IF WC-IMPRESSIONS = ZERO
025800        MOVE ZERO TO CA-CTR-PCT
025900     ELSE
026000        COMPUTE CA-CTR-PCT ROUNDED =
026100           WC-CLICKS / WC-IMPRESSIONS * 100
026300     END-IF.
026400 310-EXIT.
026500     EXIT.
026600*
026700 320-CALC-CPC.
026800*    SPEND / CLICKS -- A DOLLAR FIGURE, NOT A PERCENT.  SEE THE
026900*    07/30/96 AMENDMENT ABOVE -- DO NOT MULTIPLY BY 100 HERE.
027000     IF WC-CLICKS = ZERO
027100        MOVE WC-SPEND TO CA-CPC
027200     ELSE
027300        COMPUTE CA-CPC ROUNDED =
027400           WC-SPEND / WC-CLICKS
027500     END-IF.
027700 320-EXIT.
027800     EXIT.
027900*
028000 330-CALC-ACOS-PCT.
028100*    SPEND / SALES * 100.  A CAMPAIGN WITH SPEND AND NO SALES
028200*    SHOWS UP AS SPEND*100, NOT A BLANK ZERO -- SEE 08/21/01.
028300     IF WC-SALES = ZERO
028400        COMPUTE CA-ACOS-PCT ROUNDED = WC-SPEND * 100
028500     ELSE
028600        COMPUTE CA-ACOS-PCT ROUNDED =
028700           WC-SPEND / WC-SALES * 100
028900     END-IF.
029000 330-EXIT.
029100     EXIT.
029200*
029300 340-CALC-CVR-PCT.
029400*    ORDERS / CLICKS * 100.
029500     IF WC-CLICKS = ZERO
029600        MOVE ZERO TO CA-CVR-PCT
029700     ELSE
029800        COMPUTE CA-CVR-PCT ROUNDED =
029900           WC-ORDERS / WC-CLICKS * 100
030100     END-IF.
030200 340-EXIT.
030300     EXIT.
030400*
030410 600-WRITE-CAMPAIGN-AUDIT.
030420*    02/14/04 DPM -- AA-5905.  THIS PARAGRAPH WAS MISSING AND THE
030430*    PERFORM AT 300-PRSS-CAMPAIGN-RECORD WAS A NO-OP, SO NOT ONE
030440*    CAMPAIGN DETAIL ROW WAS EVER REACHING CAMPAIGN-AUDIT-FILE --
030450*    THE ACTUAL WRITE IS RESTORED HERE, MATCHING THE SAME-SHAPE
030460*    500-WRITE-CONTROL-TOTALS PARAGRAPH BELOW.
030470     WRITE CAMPAIGN-AUDIT-RECORD.
030480 600-EXIT.
030490     EXIT.
030495*
030500 500-ACCUM-GRAND-TOTALS.
030600     ADD 1              TO WS-CAMP-WRTN-CTR.
030700     ADD WC-IMPRESSIONS TO WS-GT-IMPRESSIONS.
030800     ADD WC-CLICKS      TO WS-GT-CLICKS.
030900     ADD WC-SPEND       TO WS-GT-SPEND.
031000     ADD WC-SALES       TO WS-GT-SALES.
031100     ADD WC-ORDERS      TO WS-GT-ORDERS.
031200 500-ACCUM-EXIT.
031300     EXIT.
031400*
031500 500-WRITE-CONTROL-TOTALS.
031600     MOVE SPACES           TO CTL-TOTALS-RECORD.
031700     MOVE 'CAMPAIGN'       TO CTL-SOURCE-TAG.
031800     MOVE WS-CAMP-WRTN-CTR TO CTL-CAMP-COUNT.
031900     MOVE WS-GT-SPEND      TO CTL-CAMP-SPEND.
032000     MOVE WS-GT-SALES      TO CTL-CAMP-SALES.
032100     MOVE WS-GT-CLICKS     TO CTL-CAMP-CLICKS.
032200     MOVE WS-GT-ORDERS     TO CTL-CAMP-ORDERS.
032300     WRITE CTL-TOTALS-RECORD.
032400 500-EXIT.
032500     EXIT.
032600*
032700 550-DISPLAY-PROG-DIAG.
032800     DISPLAY '****     ADSCAMP RUNNING     ****'.
032900     DISPLAY 'CAMPAIGN ROWS READ  = ' WS-CAMP-READ-CTR.
033000     DISPLAY 'CAMPAIGN ROWS WRTN  = ' WS-CAMP-WRTN-CTR.
033100     DISPLAY 'GRAND TOTAL SPEND   = ' WS-GT-SPEND.
033200     DISPLAY 'GRAND TOTAL SALES   = ' WS-GT-SALES.
033300     DISPLAY '****     ADSCAMP EOJ         ****'.
033400 550-EXIT.
033500     EXIT.
033600*
033700 900-CLOSE-FILES.
033800     CLOSE WRK-CAMPAIGN
033900           CAMPAIGN-AUDIT-FILE
034000           CTL-TOTALS-FILE.
034100 900-EXIT.
034200     EXIT.
