000100***************************************************************
000200*                                                             *
000300*   ADSCTAB  --  CAMPAIGN NAME LOOKUP TABLE                   *
000400*                                                             *
000500*   COPYBOOK HOLDS THE IN-MEMORY CAMPAIGN NAME TABLE BUILT BY *
000600*   ADSLOAD FROM THE BULK EXTRACT'S CAMPAIGN ROWS.  KEYWORD   *
000700*   ROWS CARRY THEIR OWN "INFORMATIONAL" CAMPAIGN NAME AND    *
000800*   ARE CROSS-CHECKED AGAINST THIS TABLE (LEFT-JOIN -- A      *
000900*   KEYWORD WITH NO MATCHING ENTRY KEEPS A BLANK RESOLVED     *
001000*   NAME BUT IS STILL PASSED ON DOWNSTREAM).                  *
001100*                                                             *
001200*   03-14-94  RSK  ORIGINAL COPYBOOK FOR THE CAMPAIGN TABLE,  *
001300*                  REQUEST AA-4471, REPLACES OLD COBTABLE.    *
001400*   02-11-95  DPM  BUMPED TABLE SIZE FROM 500 TO 900 ENTRIES  *
001500*                  FOR LARGER SELLER ACCOUNTS. TICKET AA-4690.*
001600*   03-03-99  RSK  Y2K -- NO DATE FIELDS IN THIS TABLE, NO    *
001700*                  CHANGE REQUIRED.  NOTED FOR THE AUDIT LOG. *
001750*   06-22-11  DPM  BUMPED TABLE SIZE AGAIN FROM 900 TO 2000   *
001760*                  ENTRIES FOR LARGER SELLER ACCOUNTS. CR5518.*
001800***************************************************************
001900 01  ADS-CAMPAIGN-TABLE.
002000     05  ADS-CAMP-TBL-CTR          PIC S9(4)  COMP SYNC VALUE ZERO.
002100     05  ADS-CAMP-ENTRY            OCCURS 2000 TIMES
002200                                   INDEXED BY ADS-CAMP-IDX.
002300         10  ADS-CAMP-ID-TBL       PIC X(20).
002400         10  ADS-CAMP-NAME-TBL     PIC X(40).
002500*           NUMERIC SHADOW OF THE CAMPAIGN ID, USED ONLY WHEN
002600*           THE BULK EXTRACT CARRIES A PURELY NUMERIC ID --
002700*           LEFT AS X(20) ABOVE SINCE MOST SELLER ACCOUNT IDS
002800*           ARE ALPHANUMERIC.
002900         10  ADS-CAMP-ID-TBL-N REDEFINES ADS-CAMP-ID-TBL
003000                                   PIC 9(20).
003100         10  FILLER                PIC X(10).
003200*
