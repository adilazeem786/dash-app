000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADSKWD.
000300 AUTHOR.        D P MEADOWS.
000400 INSTALLATION.  ADV SYSTEMS GROUP - SELLER DATA CTR.
000500 DATE-WRITTEN.  03/15/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - SELLER PERFORMANCE DATA.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADSKWD IS STEP 3 OF THE NIGHTLY SPONSORED PRODUCTS AUDIT
001300*    SUITE.  IT READS THE KEYWORD WORK FILE BUILT BY ADSLOAD AND
001400*    RUNS THE BID-AUDIT LOGIC -- FOR EACH KEYWORD IT WORKS OUT
001500*    REVENUE PER CLICK (RPC), THE MOST THE SHOP CAN AFFORD TO BID
001600*    AND STAY INSIDE THE OPERATOR'S TARGET ACOS (MAX-BID), AND
001700*    RECOMMENDS ONE OF FOUR ACTIONS -- INCREASE BID, REDUCE BID,
001800*    PAUSE, OR DO NOTHING.
001900*
002000*    ACTION DECISION LADDER (FIRST MATCH WINS -- SEE 350-ASSIGN-
002100*    KEYWORD-ACTION):
002200*       1. MAX-BID > CPC              INCREASE BID
002300*       2. MAX-BID < CPC              REDUCE BID
002400*       3. CLICKS > 4 AND ORDERS = 0  PAUSE
002500*       4. OTHERWISE                  DO NOTHING
002600*    RULE 3 IS ONLY EVER REACHED WHEN MAX-BID EQUALS CPC EXACTLY
002700*    (BOTH OF THE FIRST TWO TESTS FAIL).  THIS MEANS A KEYWORD
002800*    WITH NO SALES BUT A POSITIVE CPC COMES OUT OF RULE 2 AS A
002900*    "REDUCE BID", NOT A "PAUSE" -- THIS MATCHES THE ANALYST'S
003000*    WORKSHEET LOGIC AND IS NOT A DEFECT.  DO NOT RE-ORDER THE
003100*    RULES TO "FIX" THIS.
003200*
003300******************************************************************
003400*    AMENDMENT HISTORY
003500*
003600*    DATE       INIT  TICKET     DESCRIPTION
003700*    ---------  ----  ---------  --------------------------------
003800*    03/15/94   DPM   AA-4473    ORIGINAL PROGRAM.
003900*    07/30/96   RSK   AA-5036    ALIGNED CPC FORMULA WITH ADSCAMP
004000*                                (SPEND/CLICKS, NO *100) -- THIS
004100*                                PROGRAM WAS NEVER WRONG BUT THE
004200*                                COMMENT BLOCK WAS, CORRECTED.
004300*    11/04/97   DPM   AA-5192    ADDED PER-ACTION COUNTERS AND THE
004400*                                CTL-TOTALS OUTPUT CARD FOR ADSSUMM.
004500*    03/03/99   DPM   Y2K-0043   REVIEWED FOR YEAR 2000 -- THIS
004600*                                PROGRAM HAS NO DATE FIELDS OF ITS
004700*                                OWN, NO CHANGE REQUIRED. SIGNED
004800*                                OFF PER SHOP Y2K CHECKLIST.
004900*    08/21/01   DPM   AA-5513    CONFIRMED (DO NOT CHANGE) THAT A
005000*                                ZERO-SALES, POSITIVE-CPC KEYWORD
005100*                                FALLS OUT OF THE LADDER AS REDUCE
005200*                                BID, NOT PAUSE -- RAISED BY OPS,
005300*                                ANALYST CONFIRMED INTENDED.
005400*    05/14/03   JLH   AA-5790    TARGET ACOS NOW READ FROM CARD
005500*                                ADSPARM (SEE 100-OPEN-FILES).
005510*    02/14/04   DPM   AA-5904    TWO FIXES FROM THE SAME AUDIT.
005520*                                (1) 310-CALC-PCT-FIELDS WAS
005530*                                ROUNDING TO FOUR DECIMALS AND
005540*                                LETTING THE MOVE TRUNCATE DOWN TO
005550*                                TWO -- NOW COMPUTE ROUNDED GOES
005560*                                STRAIGHT INTO THE REPORT FIELD.
005570*                                (2) WS-CPC, WS-RPC AND WS-MAX-BID
005580*                                WERE BEING ROUNDED TO TWO DECIMALS
005590*                                BEFORE 350-ASSIGN-KEYWORD-ACTION
005592*                                COMPARED THEM, WHICH COULD TURN A
005594*                                GENUINE REDUCE-BID INTO A FALSE
005596*                                TIE.  THESE THREE FIELDS ARE NOW
005598*                                CARRIED AT FOUR DECIMALS THROUGH
005599*                                THE COMPARE AND ROUNDED INTO
005600*                                KA-CPC/KA-RPC/KA-MAX-BID ONLY
005601*                                AFTERWARD, IN THE NEW PARAGRAPH
005602*                                360-ROUND-KEYWORD-FIELDS.
005603******************************************************************
005700*
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT WRK-KEYWORD        ASSIGN TO UT-S-WKKWD
007000                               ORGANIZATION IS SEQUENTIAL.
007100*
007200     SELECT KEYWORD-AUDIT-FILE ASSIGN TO UT-S-KWDAUD
007300                               ORGANIZATION IS SEQUENTIAL.
007400*
007500     SELECT CTL-TOTALS-FILE    ASSIGN TO UT-S-CTLTOT
007600                               ORGANIZATION IS SEQUENTIAL.
007700*
007800     SELECT PARM-FILE          ASSIGN TO UT-S-ADSPARM
007900                               ORGANIZATION IS SEQUENTIAL.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  WRK-KEYWORD
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 190 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS WRK-KEYWORD-RECORD.
009000 01  WRK-KEYWORD-RECORD.
009100     05  WK-CAMPAIGN-NAME          PIC X(40).
009200     05  WK-AD-GROUP-NAME          PIC X(40).
009300     05  WK-BID                    PIC S9(3)V99.
009400     05  WK-BID-X REDEFINES WK-BID PIC X(5).
009500     05  WK-KEYWORD-TEXT           PIC X(40).
009600     05  WK-MATCH-TYPE             PIC X(10).
009700     05  WK-IMPRESSIONS            PIC S9(9).
009800     05  WK-CLICKS                 PIC S9(7).
009900     05  WK-SPEND                  PIC S9(7)V99.
010000     05  WK-SALES                  PIC S9(7)V99.
010100     05  WK-ORDERS                 PIC S9(7).
010200     05  WK-UNITS                  PIC S9(7).
010300     05  FILLER                    PIC X(7).
010400*
010500 FD  KEYWORD-AUDIT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 240 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS KEYWORD-AUDIT-RECORD.
011100 01  KEYWORD-AUDIT-RECORD.
011200     05  KA-CAMPAIGN-NAME          PIC X(40).
011300     05  KA-AD-GROUP-NAME          PIC X(40).
011400     05  KA-BID                    PIC S9(3)V99.
011500     05  KA-KEYWORD-TEXT           PIC X(40).
011600     05  KA-MATCH-TYPE             PIC X(10).
011700     05  KA-IMPRESSIONS            PIC S9(9).
011800     05  KA-CLICKS                 PIC S9(7).
011900     05  KA-CTR-PCT                PIC S9(3)V99.
012000     05  KA-SPEND                  PIC S9(7)V99.
012100     05  KA-SALES                  PIC S9(7)V99.
012200     05  KA-ORDERS                 PIC S9(7).
012300     05  KA-UNITS                  PIC S9(7).
012400     05  KA-CVR-PCT                PIC S9(3)V99.
012500     05  KA-ACOS-PCT               PIC S9(4)V99.
012600     05  KA-CPC                    PIC S9(3)V99.
012700     05  KA-RPC                    PIC S9(3)V99.
012800     05  KA-MAX-BID                PIC S9(3)V99.
012900     05  KA-ACTION                 PIC X(12).
013000     05  FILLER                    PIC X(14).
013100*
013200 FD  CTL-TOTALS-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 88 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS CTL-TOTALS-RECORD.
013800 01  CTL-TOTALS-RECORD.
013900     05  CTL-SOURCE-TAG            PIC X(8).
014000     05  CTL-DATA                  PIC X(80).
014100     05  CTL-CAMPAIGN-CARD REDEFINES CTL-DATA.
014200         10  CTL-CAMP-COUNT        PIC S9(7) COMP-3.
014300         10  CTL-CAMP-SPEND        PIC S9(9)V99 COMP-3.
014400         10  CTL-CAMP-SALES        PIC S9(9)V99 COMP-3.
014500         10  CTL-CAMP-CLICKS       PIC S9(9) COMP-3.
014600         10  CTL-CAMP-ORDERS       PIC S9(9) COMP-3.
014700         10  FILLER                PIC X(54).
014800     05  CTL-KEYWORD-CARD REDEFINES CTL-DATA.
014900         10  CTL-KWD-COUNT         PIC S9(7) COMP-3.
015000         10  CTL-KWD-INCREASE      PIC S9(7) COMP-3.
015100         10  CTL-KWD-REDUCE        PIC S9(7) COMP-3.
015200         10  CTL-KWD-PAUSE         PIC S9(7) COMP-3.
015300         10  CTL-KWD-DONOTHING     PIC S9(7) COMP-3.
015400         10  FILLER                PIC X(60).
015500     05  CTL-SRCHTERM-CARD REDEFINES CTL-DATA.
015600         10  CTL-STR-COUNT         PIC S9(7) COMP-3.
015700         10  CTL-STR-GRADUATE      PIC S9(7) COMP-3.
015800         10  CTL-STR-NEGATE        PIC S9(7) COMP-3.
015900         10  CTL-STR-DONOTHING     PIC S9(7) COMP-3.
016000         10  CTL-STR-DUP-COUNT     PIC S9(7) COMP-3.
016100         10  FILLER                PIC X(60).
016200     05  CTL-PLACEMNT-CARD REDEFINES CTL-DATA.
016300         10  CTL-PLC-COUNT         PIC S9(7) COMP-3.
016400         10  CTL-PLC-INCREASE      PIC S9(7) COMP-3.
016500         10  CTL-PLC-DECREASE      PIC S9(7) COMP-3.
016600         10  CTL-PLC-DONOTHING     PIC S9(7) COMP-3.
016700         10  FILLER                PIC X(64).
016800*
016900 FD  PARM-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 10 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS PARM-RECORD.
017500 01  PARM-RECORD.
017600     05  PARM-TARGET-ACOS-PCT      PIC S9(3)V99.
017700     05  FILLER                    PIC X(5).
017800*
017900 WORKING-STORAGE SECTION.
018000*
018100 01  PROGRAM-INDICATOR-SWITCHES.
018200     05  WS-EOF-KWD-SW             PIC X(3)   VALUE 'NO '.
018300         88  EOF-KWD                           VALUE 'YES'.
018350     05  FILLER                    PIC X(05) VALUE SPACES.
018400*
018500 01  WS-ACCUMULATORS.
018600     05  WS-KWD-READ-CTR           PIC S9(7) COMP VALUE ZERO.
018700     05  WS-KWD-WRTN-CTR           PIC S9(7) COMP VALUE ZERO.
018800     05  WS-KWD-INCREASE-CTR       PIC S9(7) COMP VALUE ZERO.
018900     05  WS-KWD-REDUCE-CTR         PIC S9(7) COMP VALUE ZERO.
019000     05  WS-KWD-PAUSE-CTR          PIC S9(7) COMP VALUE ZERO.
019100     05  WS-KWD-DONOTHING-CTR      PIC S9(7) COMP VALUE ZERO.
019150     05  FILLER                    PIC X(08) VALUE SPACES.
019200*
019300 01  WS-KEYWORD-WORK-FIELDS.
019400     05  WS-TARGET-ACOS-FRACTION   PIC S9(1)V9(4) VALUE ZERO.
019700     05  WS-RPC                    PIC S9(3)V9(4) VALUE ZERO.
019800     05  WS-CPC                    PIC S9(3)V9(4) VALUE ZERO.
019900     05  WS-MAX-BID                PIC S9(3)V9(4) VALUE ZERO.
019950     05  FILLER                    PIC X(08) VALUE SPACES.
020000*
020100 PROCEDURE DIVISION.
020200*
020300 000-MAINLINE SECTION.
020400*
020500     PERFORM 100-OPEN-FILES THRU 100-EXIT.
020600     PERFORM 200-READ-KEYWORD-WORK THRU 200-EXIT.
020700     PERFORM 300-PRSS-KEYWORD-RECORD THRU 300-EXIT
020800         UNTIL EOF-KWD.
020900     PERFORM 500-WRITE-CONTROL-TOTALS THRU 500-EXIT.
021000     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
021100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
021200     MOVE ZERO TO RETURN-CODE.
021300     GOBACK.
021400*
021500 100-OPEN-FILES.
021600     OPEN INPUT  WRK-KEYWORD
021700                 PARM-FILE
021800          OUTPUT KEYWORD-AUDIT-FILE
021900                 CTL-TOTALS-FILE.
022000     READ PARM-FILE
022100         AT END MOVE ZERO TO PARM-TARGET-ACOS-PCT.
022200     COMPUTE WS-TARGET-ACOS-FRACTION ROUNDED =
022300        PARM-TARGET-ACOS-PCT / 100.
022400     CLOSE PARM-FILE.
022500 100-EXIT.
022600     EXIT.
022700*
022800 200-READ-KEYWORD-WORK.
022900     READ WRK-KEYWORD
023000         AT END MOVE 'YES' TO WS-EOF-KWD-SW
023100         GO TO 200-EXIT.
023200     ADD 1 TO WS-KWD-READ-CTR.
023300 200-EXIT.
023400     EXIT.
023500*
023600 300-PRSS-KEYWORD-RECORD.
023700     MOVE SPACES             TO KEYWORD-AUDIT-RECORD.
023800     MOVE WK-CAMPAIGN-NAME   TO KA-CAMPAIGN-NAME.
023900     MOVE WK-AD-GROUP-NAME   TO KA-AD-GROUP-NAME.
024000     MOVE WK-BID             TO KA-BID.
024100     MOVE WK-KEYWORD-TEXT    TO KA-KEYWORD-TEXT.
024200     MOVE WK-MATCH-TYPE      TO KA-MATCH-TYPE.
024300     MOVE WK-IMPRESSIONS     TO KA-IMPRESSIONS.
024400     MOVE WK-CLICKS          TO KA-CLICKS.
024500     MOVE WK-SPEND           TO KA-SPEND.
024600     MOVE WK-SALES           TO KA-SALES.
024700     MOVE WK-ORDERS          TO KA-ORDERS.
024800     MOVE WK-UNITS           TO KA-UNITS.
024900     PERFORM 310-CALC-PCT-FIELDS  THRU 310-EXIT.
025000     PERFORM 320-CALC-CPC         THRU 320-EXIT.
025100     PERFORM 330-CALC-RPC-MAXBID  THRU 330-EXIT.
025200     PERFORM 350-ASSIGN-KEYWORD-ACTION THRU 350-EXIT.
025250     PERFORM 360-ROUND-KEYWORD-FIELDS  THRU 360-EXIT.
025300     PERFORM 600-WRITE-KEYWORD-AUDIT THRU 600-EXIT.
025400     PERFORM 200-READ-KEYWORD-WORK THRU 200-EXIT.
025500 300-EXIT.
025600     EXIT.
025700*
025800 310-CALC-PCT-FIELDS.
025900*    CTR-PCT, CVR-PCT AND ACOS-PCT -- SAME FORMULAS AS ADSCAMP'S
026000*    CAMPAIGN METRICS, APPLIED HERE PER KEYWORD.
026050*    02/14/04 DPM -- COMPUTE ROUNDED NOW GOES STRAIGHT INTO THE
026060*    TWO-DECIMAL FIELD.  THE OLD WS-RATIO-TEMP HOP ONLY ROUNDED
026070*    TO FOUR DECIMALS AND LET THE MOVE TRUNCATE THE REST, WHICH
026080*    IS NOT THE SAME AS ROUNDING TO TWO.
026100     IF WK-IMPRESSIONS = ZERO
026200        MOVE ZERO TO KA-CTR-PCT
026300     ELSE
026400        COMPUTE KA-CTR-PCT ROUNDED =
026500           WK-CLICKS / WK-IMPRESSIONS * 100
026700     END-IF.
026800     IF WK-CLICKS = ZERO
026900        MOVE ZERO TO KA-CVR-PCT
027000     ELSE
027100        COMPUTE KA-CVR-PCT ROUNDED =
027200           WK-ORDERS / WK-CLICKS * 100
027400     END-IF.
027500     IF WK-SALES = ZERO
027600        COMPUTE KA-ACOS-PCT ROUNDED = WK-SPEND * 100
027700     ELSE
027800        COMPUTE KA-ACOS-PCT ROUNDED =
027900           WK-SPEND / WK-SALES * 100
028100     END-IF.
028200 310-EXIT.
028300     EXIT.
028400*
028500 320-CALC-CPC.
028600*    ACTUAL REALISED COST PER CLICK -- NOT THE SAME FIELD AS THE
028700*    SELLER'S BID (KA-BID).  THE ACTION LADDER BELOW COMPARES
028800*    MAX-BID AGAINST THIS FIELD, NOT AGAINST KA-BID.
028850*    02/14/04 DPM -- WS-CPC IS HELD AT FOUR DECIMALS THROUGH THE
028860*    350-ASSIGN-KEYWORD-ACTION COMPARE AND IS NOT ROUNDED INTO
028870*    THE TWO-DECIMAL REPORT FIELD UNTIL AFTER THE ACTION IS SET
028880*    (SEE 360-ROUND-KEYWORD-FIELDS) -- RULE 3 OF THE ACTION
028890*    LADDER ONLY FIRES WHEN MAX-BID EQUALS CPC EXACTLY, AND
028895*    ROUNDING BOTH TO TWO DECIMALS BEFORE THE COMPARE WAS
028897*    CREATING FALSE TIES.
028900     IF WK-CLICKS = ZERO
029000        MOVE WK-SPEND TO WS-CPC
029100     ELSE
029200        COMPUTE WS-CPC ROUNDED = WK-SPEND / WK-CLICKS
029400     END-IF.
029600 320-EXIT.
029700     EXIT.
029800*
029900 330-CALC-RPC-MAXBID.
030000*    RPC = SALES / CLICKS (SALES IF NO CLICKS).
030100*    MAX-BID = RPC TIMES THE TARGET ACOS FRACTION.  BOTH ARE
030150*    HELD AT FOUR DECIMALS -- SEE THE NOTE AT 320-CALC-CPC.
030200     IF WK-CLICKS = ZERO
030300        MOVE WK-SALES TO WS-RPC
030400     ELSE
030500        COMPUTE WS-RPC ROUNDED = WK-SALES / WK-CLICKS
030700     END-IF.
030800     COMPUTE WS-MAX-BID ROUNDED =
030900        WS-RPC * WS-TARGET-ACOS-FRACTION.
031300 330-EXIT.
031400     EXIT.
031500*
031600 350-ASSIGN-KEYWORD-ACTION.
031700*    FIRST MATCH WINS.  SEE THE REMARKS BANNER ABOVE FOR WHY
031800*    RULE 3 IS ONLY EVER REACHED WHEN MAX-BID = CPC EXACTLY.
031900     IF WS-MAX-BID > WS-CPC
032000        MOVE 'INCREASE BID' TO KA-ACTION
032100        ADD 1 TO WS-KWD-INCREASE-CTR
032200     ELSE
032300        IF WS-MAX-BID < WS-CPC
032400           MOVE 'REDUCE BID' TO KA-ACTION
032500           ADD 1 TO WS-KWD-REDUCE-CTR
032600        ELSE
032700           IF WK-CLICKS > 4 AND WK-ORDERS = ZERO
032800              MOVE 'PAUSE' TO KA-ACTION
032900              ADD 1 TO WS-KWD-PAUSE-CTR
033000           ELSE
033100              MOVE 'DO NOTHING' TO KA-ACTION
033200              ADD 1 TO WS-KWD-DONOTHING-CTR
033300           END-IF
033400        END-IF
033500     END-IF.
033600 350-EXIT.
033700     EXIT.
033800*
033810 360-ROUND-KEYWORD-FIELDS.
033820*    02/14/04 DPM -- CPC, RPC AND MAX-BID ARE ROUNDED INTO THEIR
033830*    TWO-DECIMAL REPORT FIELDS ONLY NOW, AFTER THE ACTION LADDER
033840*    IN 350-ASSIGN-KEYWORD-ACTION HAS ALREADY RUN ON THE FULL
033850*    FOUR-DECIMAL FIGURES.
033860     COMPUTE KA-CPC     ROUNDED = WS-CPC.
033870     COMPUTE KA-RPC     ROUNDED = WS-RPC.
033880     COMPUTE KA-MAX-BID ROUNDED = WS-MAX-BID.
033890 360-EXIT.
033895     EXIT.
033898*
033900 600-WRITE-KEYWORD-AUDIT.
034000     WRITE KEYWORD-AUDIT-RECORD.
034100     ADD 1 TO WS-KWD-WRTN-CTR.
034200 600-EXIT.
034300     EXIT.
034400*
034500 500-WRITE-CONTROL-TOTALS.
034600     MOVE SPACES            TO CTL-TOTALS-RECORD.
034700     MOVE 'KEYWORD '        TO CTL-SOURCE-TAG.
034800     MOVE WS-KWD-WRTN-CTR   TO CTL-KWD-COUNT.
034900     MOVE WS-KWD-INCREASE-CTR TO CTL-KWD-INCREASE.
035000     MOVE WS-KWD-REDUCE-CTR   TO CTL-KWD-REDUCE.
035100     MOVE WS-KWD-PAUSE-CTR    TO CTL-KWD-PAUSE.
035200     MOVE WS-KWD-DONOTHING-CTR TO CTL-KWD-DONOTHING.
035300     WRITE CTL-TOTALS-RECORD.
035400 500-EXIT.
035500     EXIT.
035600*
035700 550-DISPLAY-PROG-DIAG.
035800     DISPLAY '****     ADSKWD RUNNING      ****'.
035900     DISPLAY 'KEYWORD ROWS READ      = ' WS-KWD-READ-CTR.
036000     DISPLAY 'KEYWORD ROWS WRTN      = ' WS-KWD-WRTN-CTR.
036100     DISPLAY 'ACTION INCREASE BID    = ' WS-KWD-INCREASE-CTR.
036200     DISPLAY 'ACTION REDUCE BID      = ' WS-KWD-REDUCE-CTR.
036300     DISPLAY 'ACTION PAUSE           = ' WS-KWD-PAUSE-CTR.
036400     DISPLAY 'ACTION DO NOTHING      = ' WS-KWD-DONOTHING-CTR.
036500     DISPLAY '****     ADSKWD EOJ          ****'.
036600 550-EXIT.
036700     EXIT.
036800*
036900 900-CLOSE-FILES.
037000     CLOSE WRK-KEYWORD
037100           KEYWORD-AUDIT-FILE
037200           CTL-TOTALS-FILE.
037300 900-EXIT.
037400     EXIT.
