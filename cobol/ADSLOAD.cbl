000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADSLOAD.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  ADV SYSTEMS GROUP - SELLER DATA CTR.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - SELLER PERFORMANCE DATA.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADSLOAD IS STEP 1 OF THE NIGHTLY SPONSORED PRODUCTS AUDIT
001300*    SUITE.  IT READS THE BULK ACCOUNT EXTRACT (ONE ROW PER
001400*    CAMPAIGN, AD GROUP, KEYWORD OR PLACEMENT) AND THE SEARCH
001500*    TERM REPORT EXTRACT, DROPS ROWS THAT FAIL BASIC EDITS, AND
001600*    SPLITS THE BULK EXTRACT BY ENTITY TYPE INTO FOUR WORK FILES
001700*    FOR THE DOWNSTREAM AUDIT STEPS (ADSCAMP, ADSKWD, ADSPLMT).
001800*    THE SEARCH TERM EXTRACT IS CLEANED AND PASSED THROUGH AS A
001900*    FIFTH WORK FILE FOR ADSSTR.
002000*
002100*    EACH KEYWORD ROW CARRIES ITS OWN "INFORMATIONAL" CAMPAIGN
002200*    NAME.  BEFORE THE BULK EXTRACT IS SPLIT, THE CAMPAIGN ROWS
002300*    ARE READ ONCE TO BUILD AN IN-MEMORY NAME TABLE (COPYBOOK
002400*    ADSCTAB); EACH KEYWORD'S CAMPAIGN NAME IS THEN CHECKED
002500*    AGAINST THE TABLE.  A KEYWORD WHOSE CAMPAIGN NAME IS NOT
002600*    ON THE TABLE IS NOT REJECTED -- IT IS PASSED ON WITH A
002700*    BLANK RESOLVED CAMPAIGN NAME (LEFT-JOIN SEMANTICS).
002800*
002900*    JCL STEP SEQUENCE FOR THE FULL SUITE:
003000*       STEP10  ADSLOAD   (THIS PROGRAM)
003100*       STEP20  ADSCAMP   READS WRK-CAMPAIGN
003200*       STEP30  ADSKWD    READS WRK-KEYWORD
003300*       STEP40  ADSSTR    READS WRK-STR
003400*       STEP50  ADSPLMT   READS WRK-PLACEMENT
003500*       STEP60  ADSSUMM   READS THE CTL-TOTALS CARDS + STR-AUDIT
003600*
003700******************************************************************
003800*    AMENDMENT HISTORY
003900*
004000*    DATE       INIT  TICKET     DESCRIPTION
004100*    ---------  ----  ---------  --------------------------------
004200*    03/14/94   RSK   AA-4471    ORIGINAL PROGRAM.
004300*    09/02/94   RSK   AA-4528    ADDED PLACEMENT ENTITY ROUTING --
004400*                                PLACEMENTS WERE BEING DROPPED
004500*                                SILENTLY WITH AD GROUP ROWS.
004600*    02/11/95   DPM   AA-4690    CAMPAIGN NAME TABLE (ADSCTAB)
004700*                                RAISED FROM 500 TO 900 ENTRIES
004750*                                FOR LARGER SELLER ACCOUNTS.
004800*    07/19/96   RSK   AA-5022    FIX: BLANK SEARCH-TERM ROWS WERE
004900*                                PASSING THE EDIT WHEN CAMPAIGN-
005000*                                NAME WAS ALSO BLANK -- LOGIC WAS
005100*                                OR'D INSTEAD OF TESTED SEPARATELY.
005200*    11/04/97   DPM   AA-5190    ADDED READ/WRITE/REJECT COUNTS TO
005300*                                THE END-OF-JOB DISPLAY FOR OPS.
005400*    03/03/99   RSK   Y2K-0041   REVIEWED FOR YEAR 2000 -- THIS
005500*                                PROGRAM HAS NO DATE FIELDS OF ITS
005600*                                OWN, NO CHANGE REQUIRED. SIGNED
005700*                                OFF PER SHOP Y2K CHECKLIST.
005800*    08/21/01   DPM   AA-5511    CAMPAIGN RESOLUTION NOW MATCHES
005900*                                ON TRIMMED NAME -- TRAILING
006000*                                SPACES ON THE KEYWORD ROW WERE
006100*                                DEFEATING THE SEARCH.
006200*    05/14/03   JLH   AA-5788    TARGET ACOS OPERATOR PARAMETER
006300*                                MOVED OUT OF THIS STEP -- NOW
006400*                                READ DIRECTLY BY ADSCAMP/ADSKWD/
006500*                                ADSSTR/ADSPLMT (NOT NEEDED HERE).
006600*    10/02/07   JLH   AA-6140    RAISED BULK-FILE RECORD LIMIT
006700*                                COMMENT BELOW; NO CODE CHANGE.
006750*    06/22/11   DPM   CR5518     CAMPAIGN NAME TABLE (ADSCTAB)
006760*                                RAISED AGAIN, 900 TO 2000
006770*                                ENTRIES, FOR LARGER SELLER
006780*                                ACCOUNTS.
006800******************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100*
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.   IBM-390.
007400 OBJECT-COMPUTER.   IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS NEXT-PAGE.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100     SELECT BULK-FILE        ASSIGN TO UT-S-BULKEXT
008200                             ORGANIZATION IS SEQUENTIAL.
008300*
008400     SELECT STR-FILE         ASSIGN TO UT-S-STREXT
008500                             ORGANIZATION IS SEQUENTIAL.
008600*
008700     SELECT WRK-CAMPAIGN     ASSIGN TO UT-S-WKCAMP
008800                             ORGANIZATION IS SEQUENTIAL.
008900*
009000     SELECT WRK-ADGROUP      ASSIGN TO UT-S-WKADGR
009100                             ORGANIZATION IS SEQUENTIAL.
009200*
009300     SELECT WRK-KEYWORD      ASSIGN TO UT-S-WKKWD
009400                             ORGANIZATION IS SEQUENTIAL.
009500*
009600     SELECT WRK-PLACEMENT    ASSIGN TO UT-S-WKPLMT
009700                             ORGANIZATION IS SEQUENTIAL.
009800*
009900     SELECT WRK-STR          ASSIGN TO UT-S-WKSTR
010000                             ORGANIZATION IS SEQUENTIAL.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD  BULK-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 300 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS BULK-RECORD.
011100 01  BULK-RECORD.
011200     05  BULK-ENTITY               PIC X(12).
011300         88  BULK-IS-CAMPAIGN      VALUE 'CAMPAIGN    '.
011400         88  BULK-IS-AD-GROUP      VALUE 'AD GROUP    '.
011500         88  BULK-IS-KEYWORD       VALUE 'KEYWORD     '.
011600         88  BULK-IS-PLACEMENT     VALUE 'PLACEMENT   '.
011700         88  BULK-ENTITY-BLANK     VALUE SPACES.
011800     05  BULK-CAMPAIGN-ID          PIC X(20).
011900     05  BULK-CAMPAIGN-ID-N  REDEFINES BULK-CAMPAIGN-ID
012000                                   PIC 9(20).
012100     05  BULK-CAMPAIGN-NAME        PIC X(40).
012200     05  BULK-AD-GROUP-NAME        PIC X(40).
012300     05  BULK-KEYWORD-TEXT         PIC X(40).
012400     05  BULK-MATCH-TYPE           PIC X(10).
012500     05  BULK-PLACEMENT            PIC X(30).
012600     05  BULK-PERCENTAGE           PIC S9(3)V99.
012700     05  BULK-BID                  PIC S9(3)V99.
012800     05  BULK-DAILY-BUDGET         PIC S9(5)V99.
012900     05  BULK-BIDDING-STRATEGY     PIC X(30).
013000     05  BULK-STATS-BLOCK.
013100         10  BULK-IMPRESSIONS      PIC S9(9).
013200         10  BULK-CLICKS           PIC S9(7).
013300         10  BULK-SPEND            PIC S9(7)V99.
013400         10  BULK-SALES            PIC S9(7)V99.
013500         10  BULK-ORDERS           PIC S9(7).
013600         10  BULK-UNITS            PIC S9(7).
013700*           RAW-CHARACTER SHADOW OF THE STATS BLOCK, USED ONLY
013800*           WHEN 700-ERROR-DISPLAY HAS TO DUMP A RECORD THAT
013900*           FAILED A NUMERIC TEST -- SEE 214-CK-BULK-ENTITY.
014000     05  BULK-STATS-BLOCK-X  REDEFINES BULK-STATS-BLOCK
014100                                   PIC X(48).
014200     05  FILLER                    PIC X(13).
014300*
014400 FD  STR-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 260 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS STR-RECORD.
015000 01  STR-RECORD.
015100     05  STR-CAMPAIGN-NAME         PIC X(40).
015200     05  STR-AD-GROUP-NAME         PIC X(40).
015300     05  STR-TARGETING             PIC X(40).
015400     05  STR-MATCH-TYPE            PIC X(10).
015500     05  STR-SEARCH-TERM           PIC X(60).
015600     05  STR-STATS-BLOCK.
015700         10  STR-IMPRESSIONS       PIC S9(9).
015800         10  STR-CLICKS            PIC S9(7).
015900         10  STR-CTR               PIC S9(3)V9(4).
016000         10  STR-CPC               PIC S9(3)V99.
016100         10  STR-SPEND             PIC S9(7)V99.
016200         10  STR-SALES             PIC S9(7)V99.
016300         10  STR-ORDERS            PIC S9(7).
016400         10  STR-UNITS             PIC S9(7).
016500         10  STR-CVR               PIC S9(3)V9(4).
016600*           RAW-CHARACTER SHADOW FOR 700-ERROR-DISPLAY -- SAME
016700*           PURPOSE AS BULK-STATS-BLOCK-X ABOVE.
016800     05  STR-STATS-BLOCK-X  REDEFINES STR-STATS-BLOCK
016900                                   PIC X(67).
017000     05  FILLER                    PIC X(3).
017100*
017200 FD  WRK-CAMPAIGN
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 130 CHARACTERS
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS WRK-CAMPAIGN-RECORD.
017800 01  WRK-CAMPAIGN-RECORD.
017900     05  WC-CAMPAIGN-NAME          PIC X(40).
018000     05  WC-DAILY-BUDGET           PIC S9(5)V99.
018100     05  WC-BIDDING-STRATEGY       PIC X(30).
018200     05  WC-IMPRESSIONS            PIC S9(9).
018300     05  WC-CLICKS                 PIC S9(7).
018400     05  WC-SPEND                  PIC S9(7)V99.
018500     05  WC-SALES                  PIC S9(7)V99.
018600     05  WC-ORDERS                 PIC S9(7).
018700     05  WC-UNITS                  PIC S9(7).
018800     05  FILLER                    PIC X(5).
018900*
019000 FD  WRK-ADGROUP
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 90 CHARACTERS
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS WRK-ADGROUP-RECORD.
019600 01  WRK-ADGROUP-RECORD.
019700     05  WA-CAMPAIGN-NAME          PIC X(40).
019800     05  WA-AD-GROUP-NAME          PIC X(40).
019900     05  FILLER                    PIC X(10).
020000*
020100 FD  WRK-KEYWORD
020200     RECORDING MODE IS F
020300     LABEL RECORDS ARE STANDARD
020400     RECORD CONTAINS 190 CHARACTERS
020500     BLOCK CONTAINS 0 RECORDS
020600     DATA RECORD IS WRK-KEYWORD-RECORD.
020700 01  WRK-KEYWORD-RECORD.
020800     05  WK-CAMPAIGN-NAME          PIC X(40).
020900     05  WK-AD-GROUP-NAME          PIC X(40).
021000     05  WK-BID                    PIC S9(3)V99.
021100     05  WK-KEYWORD-TEXT           PIC X(40).
021200     05  WK-MATCH-TYPE             PIC X(10).
021300     05  WK-IMPRESSIONS            PIC S9(9).
021400     05  WK-CLICKS                 PIC S9(7).
021500     05  WK-SPEND                  PIC S9(7)V99.
021600     05  WK-SALES                  PIC S9(7)V99.
021700     05  WK-ORDERS                 PIC S9(7).
021800     05  WK-UNITS                  PIC S9(7).
021900     05  FILLER                    PIC X(7).
022000*
022100 FD  WRK-PLACEMENT
022200     RECORDING MODE IS F
022300     LABEL RECORDS ARE STANDARD
022400     RECORD CONTAINS 100 CHARACTERS
022500     BLOCK CONTAINS 0 RECORDS
022600     DATA RECORD IS WRK-PLACEMENT-RECORD.
022700 01  WRK-PLACEMENT-RECORD.
022800     05  WP-CAMPAIGN-NAME          PIC X(40).
022900     05  WP-PLACEMENT              PIC X(30).
023000     05  WP-PERCENTAGE             PIC S9(3)V99.
023100     05  WP-SPEND                  PIC S9(7)V99.
023200     05  WP-SALES                  PIC S9(7)V99.
023300     05  FILLER                    PIC X(7).
023400*
023500 FD  WRK-STR
023600     RECORDING MODE IS F
023700     LABEL RECORDS ARE STANDARD
023800     RECORD CONTAINS 260 CHARACTERS
023900     BLOCK CONTAINS 0 RECORDS
024000     DATA RECORD IS WRK-STR-RECORD.
024100 01  WRK-STR-RECORD.
024200     05  WS-CAMPAIGN-NAME          PIC X(40).
024300     05  WS-AD-GROUP-NAME          PIC X(40).
024400     05  WS-TARGETING              PIC X(40).
024500     05  WS-MATCH-TYPE             PIC X(10).
024600     05  WS-SEARCH-TERM            PIC X(60).
024700     05  WS-IMPRESSIONS            PIC S9(9).
024800     05  WS-CLICKS                 PIC S9(7).
024900     05  WS-CTR                    PIC S9(3)V9(4).
025000     05  WS-CPC                    PIC S9(3)V99.
025100     05  WS-SPEND                  PIC S9(7)V99.
025200     05  WS-SALES                  PIC S9(7)V99.
025300     05  WS-ORDERS                 PIC S9(7).
025400     05  WS-UNITS                  PIC S9(7).
025500     05  WS-CVR                    PIC S9(3)V9(4).
025600     05  FILLER                    PIC X(3).
025700*
025800 WORKING-STORAGE SECTION.
025900*
026000 01  PROGRAM-INDICATOR-SWITCHES.
026100     05  WS-EOF-BULK-SW            PIC X(3)   VALUE 'NO '.
026200         88  EOF-BULK                         VALUE 'YES'.
026300     05  WS-EOF-STR-SW             PIC X(3)   VALUE 'NO '.
026400         88  EOF-STR                          VALUE 'YES'.
026500     05  WS-BULK-OK-SW             PIC X(3)   VALUE 'NO '.
026600         88  BULK-ROW-OK                      VALUE 'YES'.
026700     05  WS-STR-OK-SW              PIC X(3)   VALUE 'NO '.
026800         88  STR-ROW-OK                       VALUE 'YES'.
026900     05  WS-CAMP-FOUND-SW          PIC X(3)   VALUE SPACES.
027000         88  CAMP-NAME-FOUND                  VALUE 'YES'.
027100         88  CAMP-NAME-NOT-FOUND              VALUE 'NO '.
027150     05  FILLER                    PIC X(05) VALUE SPACES.
027200*
027300 01  WS-ACCUMULATORS.
027400     05  WS-BULK-READ-CTR          PIC S9(7) COMP VALUE ZERO.
027500     05  WS-BULK-REJECT-CTR        PIC S9(7) COMP VALUE ZERO.
027600     05  WS-CAMP-WRTN-CTR          PIC S9(7) COMP VALUE ZERO.
027700     05  WS-ADGR-WRTN-CTR          PIC S9(7) COMP VALUE ZERO.
027800     05  WS-KWD-WRTN-CTR           PIC S9(7) COMP VALUE ZERO.
027900     05  WS-KWD-UNRESOLVED-CTR     PIC S9(7) COMP VALUE ZERO.
028000     05  WS-PLMT-WRTN-CTR          PIC S9(7) COMP VALUE ZERO.
028100     05  WS-STR-READ-CTR           PIC S9(7) COMP VALUE ZERO.
028200     05  WS-STR-REJECT-CTR         PIC S9(7) COMP VALUE ZERO.
028300     05  WS-STR-WRTN-CTR           PIC S9(7) COMP VALUE ZERO.
028350     05  FILLER                    PIC X(08) VALUE SPACES.
028400*
028500     COPY ADSCTAB.
028600*
028700 01  ERROR-MESSAGE-EL              PIC X(60).
028800*
028900 01  DISPLAY-LINE.
029000     05  DISP-MESSAGE              PIC X(45).
029100     05  DISP-VALUE                PIC ZZZ,ZZ9.
029150     05  FILLER                    PIC X(10) VALUE SPACES.
029200*
029300 PROCEDURE DIVISION.
029400*
029500 000-MAINLINE SECTION.
029600*
029700     PERFORM 100-OPEN-FOR-TABLE-LOAD THRU 100-EXIT.
029800     PERFORM 150-LOAD-CAMPAIGN-TABLE THRU 150-EXIT
029900         UNTIL EOF-BULK.
030000     CLOSE BULK-FILE.
030100*
030200     PERFORM 180-OPEN-FOR-SPLIT THRU 180-EXIT.
030300     MOVE 'NO ' TO WS-EOF-BULK-SW.
030400     PERFORM 800-READ-BULK-FILE THRU 800-EXIT.
030500     PERFORM 210-PRSS-BULK-RECORD THRU 210-EXIT
030600         UNTIL EOF-BULK.
030700*
030800     PERFORM 830-READ-STR-FILE THRU 830-EXIT.
030900     PERFORM 310-PRSS-STR-RECORD THRU 310-EXIT
031000         UNTIL EOF-STR.
031100*
031200     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
031300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
031400     MOVE ZERO TO RETURN-CODE.
031500     GOBACK.
031600*
031700 100-OPEN-FOR-TABLE-LOAD.
031800     OPEN INPUT BULK-FILE.
031900     MOVE ZERO TO ADS-CAMP-TBL-CTR.
032000 100-EXIT.
032100     EXIT.
032200*
032300 150-LOAD-CAMPAIGN-TABLE.
032400*    FIRST PASS OVER THE BULK EXTRACT -- CAMPAIGN ROWS ONLY,
032500*    BUILDS THE ADSCTAB LOOKUP TABLE USED BY 250-RESOLVE-
032600*    KEYWORD-CAMPAIGN BELOW.
032700     READ BULK-FILE
032800         AT END MOVE 'YES' TO WS-EOF-BULK-SW
032900         GO TO 150-EXIT.
033000     ADD 1 TO WS-BULK-READ-CTR.
033100     IF BULK-IS-CAMPAIGN
033200        ADD 1 TO ADS-CAMP-TBL-CTR
033300        SET ADS-CAMP-IDX TO ADS-CAMP-TBL-CTR
033400        MOVE BULK-CAMPAIGN-ID   TO ADS-CAMP-ID-TBL (ADS-CAMP-IDX)
033500        MOVE BULK-CAMPAIGN-NAME TO ADS-CAMP-NAME-TBL (ADS-CAMP-IDX).
033600 150-EXIT.
033700     EXIT.
033800*
033900 180-OPEN-FOR-SPLIT.
034000     MOVE ZERO TO WS-BULK-READ-CTR.
034100     OPEN INPUT  BULK-FILE
034200                 STR-FILE
034300          OUTPUT WRK-CAMPAIGN
034400                 WRK-ADGROUP
034500                 WRK-KEYWORD
034600                 WRK-PLACEMENT
034700                 WRK-STR.
034800 180-EXIT.
034900     EXIT.
035000*
035100 210-PRSS-BULK-RECORD.
035200     PERFORM 214-CK-BULK-ENTITY THRU 214-EXIT.
035300     IF BULK-ROW-OK
035400        EVALUATE TRUE
035500           WHEN BULK-IS-CAMPAIGN
035600              PERFORM 220-WRITE-CAMPAIGN-WORK THRU 220-EXIT
035700           WHEN BULK-IS-AD-GROUP
035800              PERFORM 222-WRITE-ADGROUP-WORK THRU 222-EXIT
035900           WHEN BULK-IS-KEYWORD
036000              PERFORM 230-PRSS-KEYWORD-RECORD THRU 230-EXIT
036100           WHEN BULK-IS-PLACEMENT
036200              PERFORM 240-WRITE-PLACEMENT-WORK THRU 240-EXIT
036300           WHEN OTHER
036400              NEXT SENTENCE
036500        END-EVALUATE
036600     ELSE
036700        ADD 1 TO WS-BULK-REJECT-CTR.
036800     PERFORM 800-READ-BULK-FILE THRU 800-EXIT.
036900 210-EXIT.
037000     EXIT.
037100*
037200 214-CK-BULK-ENTITY.
037300     MOVE 'YES' TO WS-BULK-OK-SW.
037400     IF BULK-ENTITY-BLANK
037500        MOVE 'NO ' TO WS-BULK-OK-SW
037600        MOVE '** REJECTED -- BULK ENTITY BLANK' TO ERROR-MESSAGE-EL
037700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
037800 214-EXIT.
037900     EXIT.
038000*
038100 220-WRITE-CAMPAIGN-WORK.
038200     MOVE SPACES              TO WRK-CAMPAIGN-RECORD.
038300     MOVE BULK-CAMPAIGN-NAME  TO WC-CAMPAIGN-NAME.
038400     MOVE BULK-DAILY-BUDGET   TO WC-DAILY-BUDGET.
038500     MOVE BULK-BIDDING-STRATEGY TO WC-BIDDING-STRATEGY.
038600     MOVE BULK-IMPRESSIONS    TO WC-IMPRESSIONS.
038700     MOVE BULK-CLICKS         TO WC-CLICKS.
038800     MOVE BULK-SPEND          TO WC-SPEND.
038900     MOVE BULK-SALES          TO WC-SALES.
039000     MOVE BULK-ORDERS         TO WC-ORDERS.
039100     MOVE BULK-UNITS          TO WC-UNITS.
039200     WRITE WRK-CAMPAIGN-RECORD.
039300     ADD 1 TO WS-CAMP-WRTN-CTR.
039400 220-EXIT.
039500     EXIT.
039600*
039700 222-WRITE-ADGROUP-WORK.
039800     MOVE SPACES              TO WRK-ADGROUP-RECORD.
039900     MOVE BULK-CAMPAIGN-NAME  TO WA-CAMPAIGN-NAME.
040000     MOVE BULK-AD-GROUP-NAME  TO WA-AD-GROUP-NAME.
040100     WRITE WRK-ADGROUP-RECORD.
040200     ADD 1 TO WS-ADGR-WRTN-CTR.
040300 222-EXIT.
040400     EXIT.
040500*
040600 230-PRSS-KEYWORD-RECORD.
040700     PERFORM 250-RESOLVE-KEYWORD-CAMPAIGN THRU 250-EXIT.
040800     MOVE SPACES              TO WRK-KEYWORD-RECORD.
040900     IF CAMP-NAME-FOUND
041000        MOVE BULK-CAMPAIGN-NAME TO WK-CAMPAIGN-NAME
041100     ELSE
041200        MOVE SPACES             TO WK-CAMPAIGN-NAME
041300        ADD 1 TO WS-KWD-UNRESOLVED-CTR.
041400     MOVE BULK-AD-GROUP-NAME  TO WK-AD-GROUP-NAME.
041500     MOVE BULK-BID            TO WK-BID.
041600     MOVE BULK-KEYWORD-TEXT   TO WK-KEYWORD-TEXT.
041700     MOVE BULK-MATCH-TYPE     TO WK-MATCH-TYPE.
041800     MOVE BULK-IMPRESSIONS    TO WK-IMPRESSIONS.
041900     MOVE BULK-CLICKS         TO WK-CLICKS.
042000     MOVE BULK-SPEND          TO WK-SPEND.
042100     MOVE BULK-SALES          TO WK-SALES.
042200     MOVE BULK-ORDERS         TO WK-ORDERS.
042300     MOVE BULK-UNITS          TO WK-UNITS.
042400     WRITE WRK-KEYWORD-RECORD.
042500     ADD 1 TO WS-KWD-WRTN-CTR.
042600 230-EXIT.
042700     EXIT.
042800*
042900 240-WRITE-PLACEMENT-WORK.
043000     MOVE SPACES              TO WRK-PLACEMENT-RECORD.
043100     MOVE BULK-CAMPAIGN-NAME  TO WP-CAMPAIGN-NAME.
043200     MOVE BULK-PLACEMENT      TO WP-PLACEMENT.
043300     MOVE BULK-PERCENTAGE     TO WP-PERCENTAGE.
043400     MOVE BULK-SPEND          TO WP-SPEND.
043500     MOVE BULK-SALES          TO WP-SALES.
043600     WRITE WRK-PLACEMENT-RECORD.
043700     ADD 1 TO WS-PLMT-WRTN-CTR.
043800 240-EXIT.
043900     EXIT.
044000*
044100 250-RESOLVE-KEYWORD-CAMPAIGN.
044200*    LEFT-JOIN LOOKUP -- A KEYWORD WITH NO MATCHING CAMPAIGN
044300*    ROW IS STILL WRITTEN TO WRK-KEYWORD, JUST WITH A BLANK
044400*    RESOLVED NAME (SEE 230-PRSS-KEYWORD-RECORD ABOVE).
044500     MOVE SPACES TO WS-CAMP-FOUND-SW.
044600     IF ADS-CAMP-TBL-CTR > ZERO
044700        SET ADS-CAMP-IDX TO 1
044800        SEARCH ADS-CAMP-ENTRY
044900           VARYING ADS-CAMP-IDX
045000           AT END
045100              MOVE 'NO ' TO WS-CAMP-FOUND-SW
045200           WHEN ADS-CAMP-NAME-TBL (ADS-CAMP-IDX)
045300                     = BULK-CAMPAIGN-NAME
045400              MOVE 'YES' TO WS-CAMP-FOUND-SW
045500        END-SEARCH
045600     ELSE
045700        MOVE 'NO ' TO WS-CAMP-FOUND-SW.
045800 250-EXIT.
045900     EXIT.
046000*
046100 310-PRSS-STR-RECORD.
046200     PERFORM 314-CK-STR-DATA THRU 314-EXIT.
046300     IF STR-ROW-OK
046400        PERFORM 320-WRITE-STR-WORK THRU 320-EXIT
046500     ELSE
046600        ADD 1 TO WS-STR-REJECT-CTR.
046700     PERFORM 830-READ-STR-FILE THRU 830-EXIT.
046800 310-EXIT.
046900     EXIT.
047000*
047100 314-CK-STR-DATA.
047200     MOVE 'YES' TO WS-STR-OK-SW.
047300     IF STR-CAMPAIGN-NAME = SPACES
047400        MOVE 'NO ' TO WS-STR-OK-SW
047500        MOVE '** REJECTED -- STR CAMPAIGN NAME BLANK'
047600                                  TO ERROR-MESSAGE-EL
047700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
047800     END-IF.
047900     IF STR-SEARCH-TERM = SPACES
048000        MOVE 'NO ' TO WS-STR-OK-SW
048100        MOVE '** REJECTED -- STR SEARCH TERM BLANK'
048200                                  TO ERROR-MESSAGE-EL
048300        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
048400     END-IF.
048500 314-EXIT.
048600     EXIT.
048700*
048800 320-WRITE-STR-WORK.
048900     MOVE SPACES               TO WRK-STR-RECORD.
049000     MOVE STR-CAMPAIGN-NAME    TO WS-CAMPAIGN-NAME.
049100     MOVE STR-AD-GROUP-NAME    TO WS-AD-GROUP-NAME.
049200     MOVE STR-TARGETING        TO WS-TARGETING.
049300     MOVE STR-MATCH-TYPE       TO WS-MATCH-TYPE.
049400     MOVE STR-SEARCH-TERM      TO WS-SEARCH-TERM.
049500     MOVE STR-IMPRESSIONS      TO WS-IMPRESSIONS.
049600     MOVE STR-CLICKS           TO WS-CLICKS.
049700     MOVE STR-CTR              TO WS-CTR.
049800     MOVE STR-CPC              TO WS-CPC.
049900     MOVE STR-SPEND            TO WS-SPEND.
050000     MOVE STR-SALES            TO WS-SALES.
050100     MOVE STR-ORDERS           TO WS-ORDERS.
050200     MOVE STR-UNITS            TO WS-UNITS.
050300     MOVE STR-CVR              TO WS-CVR.
050400     WRITE WRK-STR-RECORD.
050500     ADD 1 TO WS-STR-WRTN-CTR.
050600 320-EXIT.
050700     EXIT.
050800*
050900 550-DISPLAY-PROG-DIAG.
051000     DISPLAY '****     ADSLOAD RUNNING     ****'.
051100     MOVE 'BULK RECORDS READ                           ' TO
051200          DISP-MESSAGE.
051300     MOVE WS-BULK-READ-CTR TO DISP-VALUE.
051400     DISPLAY DISPLAY-LINE.
051500     MOVE 'BULK RECORDS REJECTED                       ' TO
051600          DISP-MESSAGE.
051700     MOVE WS-BULK-REJECT-CTR TO DISP-VALUE.
051800     DISPLAY DISPLAY-LINE.
051900     MOVE 'CAMPAIGN ROWS WRITTEN TO WRK-CAMPAIGN        ' TO
052000          DISP-MESSAGE.
052100     MOVE WS-CAMP-WRTN-CTR TO DISP-VALUE.
052200     DISPLAY DISPLAY-LINE.
052300     MOVE 'AD GROUP ROWS WRITTEN TO WRK-ADGROUP         ' TO
052400          DISP-MESSAGE.
052500     MOVE WS-ADGR-WRTN-CTR TO DISP-VALUE.
052600     DISPLAY DISPLAY-LINE.
052700     MOVE 'KEYWORD ROWS WRITTEN TO WRK-KEYWORD          ' TO
052800          DISP-MESSAGE.
052900     MOVE WS-KWD-WRTN-CTR TO DISP-VALUE.
053000     DISPLAY DISPLAY-LINE.
053100     MOVE 'KEYWORD ROWS WITH NO CAMPAIGN MATCH          ' TO
053200          DISP-MESSAGE.
053300     MOVE WS-KWD-UNRESOLVED-CTR TO DISP-VALUE.
053400     DISPLAY DISPLAY-LINE.
053500     MOVE 'PLACEMENT ROWS WRITTEN TO WRK-PLACEMENT      ' TO
053600          DISP-MESSAGE.
053700     MOVE WS-PLMT-WRTN-CTR TO DISP-VALUE.
053800     DISPLAY DISPLAY-LINE.
053900     MOVE 'SEARCH TERM ROWS READ                        ' TO
054000          DISP-MESSAGE.
054100     MOVE WS-STR-READ-CTR TO DISP-VALUE.
054200     DISPLAY DISPLAY-LINE.
054300     MOVE 'SEARCH TERM ROWS REJECTED                    ' TO
054400          DISP-MESSAGE.
054500     MOVE WS-STR-REJECT-CTR TO DISP-VALUE.
054600     DISPLAY DISPLAY-LINE.
054700     MOVE 'SEARCH TERM ROWS WRITTEN TO WRK-STR          ' TO
054800          DISP-MESSAGE.
054900     MOVE WS-STR-WRTN-CTR TO DISP-VALUE.
055000     DISPLAY DISPLAY-LINE.
055100     DISPLAY '****     ADSLOAD EOJ         ****'.
055200 550-EXIT.
055300     EXIT.
055400*
055500 700-ERROR-DISPLAY.
055600     DISPLAY ERROR-MESSAGE-EL.
055700 700-EXIT.
055800     EXIT.
055900*
056000 800-READ-BULK-FILE.
056100     READ BULK-FILE
056200         AT END MOVE 'YES' TO WS-EOF-BULK-SW
056300         GO TO 800-EXIT.
056400     ADD 1 TO WS-BULK-READ-CTR.
056500 800-EXIT.
056600     EXIT.
056700*
056800 830-READ-STR-FILE.
056900     READ STR-FILE
057000         AT END MOVE 'YES' TO WS-EOF-STR-SW
057100         GO TO 830-EXIT.
057200     ADD 1 TO WS-STR-READ-CTR.
057300 830-EXIT.
057400     EXIT.
057500*
057600 900-CLOSE-FILES.
057700     CLOSE BULK-FILE
057800           STR-FILE
057900           WRK-CAMPAIGN
058000           WRK-ADGROUP
058100           WRK-KEYWORD
058200           WRK-PLACEMENT
058300           WRK-STR.
058400 900-EXIT.
058500     EXIT.
