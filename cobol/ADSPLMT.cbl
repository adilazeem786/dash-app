000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADSPLMT.
000300 AUTHOR.        J L HUANG.
000400 INSTALLATION.  ADV SYSTEMS GROUP - SELLER DATA CTR.
000500 DATE-WRITTEN.  03/18/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - SELLER PERFORMANCE DATA.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADSPLMT IS STEP 5 OF THE NIGHTLY SPONSORED PRODUCTS AUDIT
001300*    SUITE.  IT READS THE PLACEMENT WORK FILE BUILT BY ADSLOAD,
001400*    WORKS OUT THE PLACEMENT'S REALISED ACOS FROM ITS SPEND AND
001500*    SALES, AND RECOMMENDS WHETHER THE BID ADJUSTMENT PERCENTAGE
001600*    ON THAT PLACEMENT SHOULD GO UP, DOWN, OR STAY PUT.
001700*
001800*    ACTION DECISION LADDER (FIRST MATCH WINS -- SEE 300-ASSIGN-
001900*    PLACEMENT-ACTION).  NOTE THAT THE TARGET ACOS COMPARE HERE
002000*    IS DONE AS A FRACTION (E.G. .3000), NOT A WHOLE PERCENT --
002100*    THIS STEP DOES NOT MULTIPLY THE OPERATOR'S TARGET ACOS BY
002200*    100 THE WAY ADSKWD AND ADSSTR DO.  DO NOT "ALIGN" THIS WITH
002300*    THE OTHER STEPS -- THE ANALYST'S WORKSHEET FOR PLACEMENTS
002400*    HAS ALWAYS COMPARED ON THE FRACTION.
002500*       1. ACOS < TARGET ACOS FRACTION AND PCT > 0  INCREASE PCT
002600*       2. ACOS > TARGET ACOS FRACTION AND PCT > 0  DECREASE PCT
002700*       3. OTHERWISE                                DO NOTHING
002800*    A PLACEMENT ROW WITH NO SALES (ACOS COMES OUT ZERO) OR A
002900*    ZERO/MISSING BID ADJUSTMENT PERCENTAGE FALLS THROUGH TO
003000*    DO NOTHING -- THERE IS NOTHING TO ADJUST.
003100*
003200******************************************************************
003300*    AMENDMENT HISTORY
003400*
003500*    DATE       INIT  TICKET     DESCRIPTION
003600*    ---------  ----  ---------  --------------------------------
003700*    03/18/94   JLH   AA-4475    ORIGINAL PROGRAM (WRITTEN AS A
003800*                                CALLED SUBROUTINE OFF ADSLOAD).
003900*    09/02/94   RSK   AA-4529    PULLED OUT OF ADSLOAD AS ITS OWN
004000*                                JOB STEP -- PLACEMENT VOLUMES
004100*                                HAD GROWN PAST WHAT COULD RUN
004200*                                COMFORTABLY IN THE LOAD STEP.
004300*    11/04/97   DPM   AA-5194    ADDED PER-ACTION COUNTERS AND THE
004400*                                CTL-TOTALS OUTPUT CARD FOR
004500*                                ADSSUMM (STEP 60).
004600*    03/03/99   JLH   Y2K-0045   REVIEWED FOR YEAR 2000 -- THIS
004700*                                PROGRAM HAS NO DATE FIELDS OF ITS
004800*                                OWN, NO CHANGE REQUIRED. SIGNED
004900*                                OFF PER SHOP Y2K CHECKLIST.
005000*    05/14/03   JLH   AA-5792    TARGET ACOS NOW READ FROM CARD
005100*                                ADSPARM (SEE 100-OPEN-FILES), KEPT
005200*                                AS A FRACTION -- SEE REMARKS.
005210*    02/14/04   DPM   AA-5906    WS-RATIO-TEMP AND ITS REDEFINES
005220*                                WERE LEFT OVER FROM AN EARLIER
005230*                                DRAFT OF 290-CALC-PLMT-ACOS AND
005240*                                WERE NEVER REFERENCED -- THIS
005250*                                PARAGRAPH COMPUTES STRAIGHT INTO
005260*                                WS-ACOS-FRACTION.  BOTH FIELDS
005270*                                RETIRED.
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT WRK-PLACEMENT        ASSIGN TO UT-S-WKPLMT
006700                                 ORGANIZATION IS SEQUENTIAL.
006800*
006900     SELECT PLACEMENT-AUDIT-FILE ASSIGN TO UT-S-PLMTAUD
007000                                 ORGANIZATION IS SEQUENTIAL.
007100*
007200     SELECT CTL-TOTALS-FILE      ASSIGN TO UT-S-CTLTOT
007300                                 ORGANIZATION IS SEQUENTIAL.
007400*
007500     SELECT PARM-FILE            ASSIGN TO UT-S-ADSPARM
007600                                 ORGANIZATION IS SEQUENTIAL.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  WRK-PLACEMENT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 100 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS WRK-PLACEMENT-RECORD.
008700 01  WRK-PLACEMENT-RECORD.
008800     05  WP-CAMPAIGN-NAME            PIC X(40).
008900     05  WP-PLACEMENT                PIC X(30).
009000     05  WP-PERCENTAGE               PIC S9(3)V99.
009100     05  WP-PERCENTAGE-X REDEFINES WP-PERCENTAGE PIC X(5).
009200     05  WP-SPEND                    PIC S9(7)V99.
009300     05  WP-SALES                    PIC S9(7)V99.
009400     05  FILLER                      PIC X(7).
009500*
009600 FD  PLACEMENT-AUDIT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 120 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PLACEMENT-AUDIT-RECORD.
010200 01  PLACEMENT-AUDIT-RECORD.
010300     05  PA-CAMPAIGN-NAME            PIC X(40).
010400     05  PA-PLACEMENT                PIC X(30).
010500     05  PA-PERCENTAGE               PIC S9(3)V99.
010600     05  PA-ACOS-PCT                 PIC S9(4)V99.
010700     05  PA-ACTION                   PIC X(30).
010800     05  FILLER                      PIC X(9).
010900*
011000 FD  CTL-TOTALS-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 88 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS CTL-TOTALS-RECORD.
011600 01  CTL-TOTALS-RECORD.
011700     05  CTL-SOURCE-TAG              PIC X(8).
011800     05  CTL-DATA                    PIC X(80).
011900     05  CTL-CAMPAIGN-CARD REDEFINES CTL-DATA.
012000         10  CTL-CAMP-COUNT          PIC S9(7) COMP-3.
012100         10  CTL-CAMP-SPEND          PIC S9(9)V99 COMP-3.
012200         10  CTL-CAMP-SALES          PIC S9(9)V99 COMP-3.
012300         10  CTL-CAMP-CLICKS         PIC S9(9) COMP-3.
012400         10  CTL-CAMP-ORDERS         PIC S9(9) COMP-3.
012500         10  FILLER                  PIC X(54).
012600     05  CTL-KEYWORD-CARD REDEFINES CTL-DATA.
012700         10  CTL-KWD-COUNT           PIC S9(7) COMP-3.
012800         10  CTL-KWD-INCREASE        PIC S9(7) COMP-3.
012900         10  CTL-KWD-REDUCE          PIC S9(7) COMP-3.
013000         10  CTL-KWD-PAUSE           PIC S9(7) COMP-3.
013100         10  CTL-KWD-DONOTHING       PIC S9(7) COMP-3.
013200         10  FILLER                  PIC X(60).
013300     05  CTL-SRCHTERM-CARD REDEFINES CTL-DATA.
013400         10  CTL-STR-COUNT           PIC S9(7) COMP-3.
013500         10  CTL-STR-GRADUATE        PIC S9(7) COMP-3.
013600         10  CTL-STR-NEGATE          PIC S9(7) COMP-3.
013700         10  CTL-STR-DONOTHING       PIC S9(7) COMP-3.
013800         10  CTL-STR-DUP-COUNT       PIC S9(7) COMP-3.
013900         10  FILLER                  PIC X(60).
014000     05  CTL-PLACEMNT-CARD REDEFINES CTL-DATA.
014100         10  CTL-PLC-COUNT           PIC S9(7) COMP-3.
014200         10  CTL-PLC-INCREASE        PIC S9(7) COMP-3.
014300         10  CTL-PLC-DECREASE        PIC S9(7) COMP-3.
014400         10  CTL-PLC-DONOTHING       PIC S9(7) COMP-3.
014500         10  FILLER                  PIC X(64).
014600*
014700 FD  PARM-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 10 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS PARM-RECORD.
015300 01  PARM-RECORD.
015400     05  PARM-TARGET-ACOS-PCT        PIC S9(3)V99.
015500     05  FILLER                      PIC X(5).
015600*
015700 WORKING-STORAGE SECTION.
015800*
015900 01  PROGRAM-INDICATOR-SWITCHES.
016000     05  WS-EOF-PLMT-SW              PIC X(3)   VALUE 'NO '.
016100         88  EOF-PLMT                             VALUE 'YES'.
016150     05  FILLER                      PIC X(05) VALUE SPACES.
016200*
016300 01  WS-ACCUMULATORS.
016400     05  WS-PLMT-READ-CTR            PIC S9(7) COMP VALUE ZERO.
016500     05  WS-PLMT-WRTN-CTR            PIC S9(7) COMP VALUE ZERO.
016600     05  WS-PLMT-INCREASE-CTR        PIC S9(7) COMP VALUE ZERO.
016700     05  WS-PLMT-DECREASE-CTR        PIC S9(7) COMP VALUE ZERO.
016800     05  WS-PLMT-DONOTHING-CTR       PIC S9(7) COMP VALUE ZERO.
016850     05  FILLER                      PIC X(08) VALUE SPACES.
016900*
017000 01  WS-PLACEMENT-WORK-FIELDS.
017100     05  WS-TARGET-ACOS-FRACTION     PIC S9(1)V9(4) VALUE ZERO.
017400     05  WS-ACOS-FRACTION            PIC S9(1)V9(4) VALUE ZERO.
017450     05  FILLER                      PIC X(19) VALUE SPACES.
017500*
017600 PROCEDURE DIVISION.
017700*
017800 000-MAINLINE SECTION.
017900*
018000     PERFORM 100-OPEN-FILES THRU 100-EXIT.
018100     PERFORM 200-READ-PLACEMENT-WORK THRU 200-EXIT.
018200     PERFORM 280-PRSS-PLACEMENT-RECORD THRU 280-EXIT
018300         UNTIL EOF-PLMT.
018400     PERFORM 500-WRITE-CONTROL-TOTALS THRU 500-EXIT.
018500     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
018600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
018700     MOVE ZERO TO RETURN-CODE.
018800     GOBACK.
018900*
019000 100-OPEN-FILES.
019100     OPEN INPUT  WRK-PLACEMENT
019200                 PARM-FILE
019300          OUTPUT PLACEMENT-AUDIT-FILE
019400                 CTL-TOTALS-FILE.
019500     READ PARM-FILE
019600         AT END MOVE ZERO TO PARM-TARGET-ACOS-PCT.
019700     COMPUTE WS-TARGET-ACOS-FRACTION ROUNDED =
019800        PARM-TARGET-ACOS-PCT / 100.
019900     CLOSE PARM-FILE.
020000 100-EXIT.
020100     EXIT.
020200*
020300 200-READ-PLACEMENT-WORK.
020400     READ WRK-PLACEMENT
020500         AT END MOVE 'YES' TO WS-EOF-PLMT-SW
020600         GO TO 200-EXIT.
020700     ADD 1 TO WS-PLMT-READ-CTR.
020800 200-EXIT.
020900     EXIT.
021000*
021100 280-PRSS-PLACEMENT-RECORD.
021200     MOVE SPACES              TO PLACEMENT-AUDIT-RECORD.
021300     MOVE WP-CAMPAIGN-NAME    TO PA-CAMPAIGN-NAME.
021400     MOVE WP-PLACEMENT        TO PA-PLACEMENT.
021500     MOVE WP-PERCENTAGE       TO PA-PERCENTAGE.
021600     PERFORM 290-CALC-PLMT-ACOS       THRU 290-EXIT.
021700     PERFORM 300-ASSIGN-PLACEMENT-ACTION THRU 300-EXIT.
021800     WRITE PLACEMENT-AUDIT-RECORD.
021900     ADD 1 TO WS-PLMT-WRTN-CTR.
022000     PERFORM 200-READ-PLACEMENT-WORK THRU 200-EXIT.
022100 280-EXIT.
022200     EXIT.
022300*
022400 290-CALC-PLMT-ACOS.
022500*    ACOS = SPEND / SALES, HELD AS A FRACTION FOR THE ACTION
022600*    COMPARE BELOW.  A ROW WITH NO SALES IS TREATED AS ZERO ACOS
022700*    (SEE REMARKS -- "MISSING ACOS VALUES ARE TREATED AS 0").
022800     IF WP-SALES = ZERO
022900        MOVE ZERO TO WS-ACOS-FRACTION
023000     ELSE
023100        COMPUTE WS-ACOS-FRACTION ROUNDED = WP-SPEND / WP-SALES
023200     END-IF.
023300     COMPUTE PA-ACOS-PCT ROUNDED = WS-ACOS-FRACTION * 100.
023400 290-EXIT.
023500     EXIT.
023600*
023700 300-ASSIGN-PLACEMENT-ACTION.
023800     IF WS-ACOS-FRACTION < WS-TARGET-ACOS-FRACTION
023900        AND WP-PERCENTAGE > ZERO
024000        MOVE 'INCREASE PLACEMENT PCT' TO PA-ACTION
024100        ADD 1 TO WS-PLMT-INCREASE-CTR
024200     ELSE
024300        IF WS-ACOS-FRACTION > WS-TARGET-ACOS-FRACTION
024400           AND WP-PERCENTAGE > ZERO
024500           MOVE 'DECREASE PLACEMENT PCT' TO PA-ACTION
024600           ADD 1 TO WS-PLMT-DECREASE-CTR
024700        ELSE
024800           MOVE 'DO NOTHING' TO PA-ACTION
024900           ADD 1 TO WS-PLMT-DONOTHING-CTR
025000        END-IF
025100     END-IF.
025200 300-EXIT.
025300     EXIT.
025400*
025500 500-WRITE-CONTROL-TOTALS.
025600     MOVE SPACES               TO CTL-TOTALS-RECORD.
025700     MOVE 'PLACEMNT'           TO CTL-SOURCE-TAG.
025800     MOVE WS-PLMT-WRTN-CTR     TO CTL-PLC-COUNT.
025900     MOVE WS-PLMT-INCREASE-CTR TO CTL-PLC-INCREASE.
026000     MOVE WS-PLMT-DECREASE-CTR TO CTL-PLC-DECREASE.
026100     MOVE WS-PLMT-DONOTHING-CTR TO CTL-PLC-DONOTHING.
026200     WRITE CTL-TOTALS-RECORD.
026300 500-EXIT.
026400     EXIT.
026500*
026600 550-DISPLAY-PROG-DIAG.
026700     DISPLAY '****     ADSPLMT RUNNING     ****'.
026800     DISPLAY 'PLACEMENT ROWS READ    = ' WS-PLMT-READ-CTR.
026900     DISPLAY 'PLACEMENT ROWS WRTN    = ' WS-PLMT-WRTN-CTR.
027000     DISPLAY 'ACTION INCREASE PCT    = ' WS-PLMT-INCREASE-CTR.
027100     DISPLAY 'ACTION DECREASE PCT    = ' WS-PLMT-DECREASE-CTR.
027200     DISPLAY 'ACTION DO NOTHING      = ' WS-PLMT-DONOTHING-CTR.
027300     DISPLAY '****     ADSPLMT EOJ         ****'.
027400 550-EXIT.
027500     EXIT.
027600*
027700 900-CLOSE-FILES.
027800     CLOSE WRK-PLACEMENT
027900           PLACEMENT-AUDIT-FILE
028000           CTL-TOTALS-FILE.
028100 900-EXIT.
028200     EXIT.
