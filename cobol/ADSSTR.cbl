000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADSSTR.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  ADV SYSTEMS GROUP - SELLER DATA CTR.
000500 DATE-WRITTEN.  03/16/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - SELLER PERFORMANCE DATA.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADSSTR IS STEP 4 OF THE NIGHTLY SPONSORED PRODUCTS AUDIT
001300*    SUITE.  IT READS THE SEARCH TERM WORK FILE BUILT BY ADSLOAD,
001400*    COMPUTES ACOS FOR EACH SEARCH TERM, ASSIGNS AN ACTION OF
001500*    GRADUATE, NEGATE OR DO NOTHING, AND THEN SORTS THE WHOLE
001600*    FILE ASCENDING BY SEARCH TERM TEXT SO THAT A SINGLE CONTROL
001700*    BREAK CAN FLAG EVERY ROW OF A SEARCH TERM THAT TURNS UP MORE
001800*    THAN ONCE IN THE REPORTING PERIOD (DUPLICATE-FLAG).
001900*
002000*    ACTION DECISION LADDER (FIRST MATCH WINS -- SEE 280-ASSIGN-
002100*    STR-ACTION):
002200*       1. ACOS-PCT < TARGET ACOS PCT
002300*          AND ORDERS >= 2
002400*          AND MATCH-TYPE (TRIMMED) NOT = 'EXACT'     GRADUATE
002500*       2. CLICKS > 3 AND ORDERS = 0                  NEGATE
002600*       3. OTHERWISE                                  DO NOTHING
002700*
002800*    DUPLICATE DETECTION (400-PRSS-TERM-BREAK) -- THE SORTED
002900*    FILE IS RETURNED ONE ROW AT A TIME; ROWS WITH THE SAME
003000*    SEARCH TERM TEXT ARE HELD IN DUP-BUFFER-TABLE UNTIL THE KEY
003100*    CHANGES (OR END OF FILE), AT WHICH POINT THE WHOLE RUN IS
003200*    WRITTEN OUT -- FLAGGED 'Y' IF THE RUN HELD MORE THAN ONE
003300*    ROW, OTHERWISE LEFT BLANK.  THIS IS THE SAME HOLD-AND-FLUSH
003400*    TECHNIQUE THIS SHOP USES FOR INVOICE CONTROL BREAKS.
003500*
003600******************************************************************
003700*    AMENDMENT HISTORY
003800*
003900*    DATE       INIT  TICKET     DESCRIPTION
004000*    ---------  ----  ---------  --------------------------------
004100*    03/16/94   RSK   AA-4474    ORIGINAL PROGRAM.
004200*    11/04/97   DPM   AA-5193    ADDED THE CTL-TOTALS OUTPUT CARD
004300*                                AND PER-ACTION COUNTERS FOR
004400*                                ADSSUMM (STEP 60).
004500*    03/03/99   RSK   Y2K-0044   REVIEWED FOR YEAR 2000 -- THIS
004600*                                PROGRAM HAS NO DATE FIELDS OF ITS
004700*                                OWN, NO CHANGE REQUIRED. SIGNED
004800*                                OFF PER SHOP Y2K CHECKLIST.
004900*    02/09/00   DPM   AA-5320    DUP-BUFFER-TABLE RAISED FROM 200
005000*                                TO 1000 ROWS -- A HEAVILY BID
005100*                                BROAD-MATCH TERM OVERFLOWED THE
005200*                                TABLE AND ABENDED THE STEP.
005300*    08/21/01   DPM   AA-5514    EXACT-MATCH EXCLUSION ADDED TO
005400*                                THE GRADUATE RULE -- AN EXACT
005500*                                MATCH TERM IS ALREADY AS TIGHT AS
005600*                                IT CAN GET, GRADUATING IT TO ITS
005700*                                OWN KEYWORD IS A NO-OP.
005800*    05/14/03   JLH   AA-5791    TARGET ACOS NOW READ FROM CARD
005900*                                ADSPARM (SEE 100-OPEN-FILES).
005910*    02/14/04   DPM   AA-5902    260-CALC-STR-METRICS WAS ROUNDING
005920*                                TO FOUR DECIMALS AND THEN LETTING
005930*                                THE MOVE TRUNCATE DOWN TO TWO --
005940*                                NOW COMPUTE ROUNDED GOES STRAIGHT
005950*                                INTO THE TWO-DECIMAL FIELD.
005960*                                WS-RATIO-TEMP RETIRED.
006000******************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300*
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-390.
006600 OBJECT-COMPUTER.   IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*
007300     SELECT WRK-STR            ASSIGN TO UT-S-WKSTR
007400                               ORGANIZATION IS SEQUENTIAL.
007500*
007600     SELECT STR-AUDIT-FILE     ASSIGN TO UT-S-STRAUD
007700                               ORGANIZATION IS SEQUENTIAL.
007800*
007900     SELECT CTL-TOTALS-FILE    ASSIGN TO UT-S-CTLTOT
008000                               ORGANIZATION IS SEQUENTIAL.
008100*
008200     SELECT PARM-FILE          ASSIGN TO UT-S-ADSPARM
008300                               ORGANIZATION IS SEQUENTIAL.
008400*
008500     SELECT SORT-WORK-FILE     ASSIGN TO UT-S-SRTWK01.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  WRK-STR
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 260 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS WRK-STR-RECORD.
009600 01  WRK-STR-RECORD.
009700     05  WS-CAMPAIGN-NAME          PIC X(40).
009800     05  WS-AD-GROUP-NAME          PIC X(40).
009900     05  WS-TARGETING              PIC X(40).
010000     05  WS-MATCH-TYPE             PIC X(10).
010100     05  WS-SEARCH-TERM            PIC X(60).
010200     05  WS-IMPRESSIONS            PIC S9(9).
010300     05  WS-CLICKS                 PIC S9(7).
010400     05  WS-CTR                    PIC S9(3)V9(4).
010500     05  WS-CPC                    PIC S9(3)V99.
010600     05  WS-SPEND                  PIC S9(7)V99.
010700     05  WS-SALES                  PIC S9(7)V99.
010800     05  WS-ORDERS                 PIC S9(7).
010900     05  WS-UNITS                  PIC S9(7).
011000     05  WS-CVR                    PIC S9(3)V9(4).
011100     05  FILLER                    PIC X(3).
011200*
011300 FD  STR-AUDIT-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 270 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SEARCH-TERM-AUDIT-RECORD.
011900 01  SEARCH-TERM-AUDIT-RECORD.
012000     05  SA-CAMPAIGN-NAME          PIC X(40).
012100     05  SA-AD-GROUP-NAME          PIC X(40).
012200     05  SA-TARGETING              PIC X(40).
012300     05  SA-MATCH-TYPE             PIC X(10).
012400     05  SA-SEARCH-TERM            PIC X(60).
012500     05  SA-IMPRESSIONS            PIC S9(9).
012600     05  SA-CLICKS                 PIC S9(7).
012700     05  SA-CTR-PCT                PIC S9(3)V99.
012800     05  SA-CPC                    PIC S9(3)V99.
012900     05  SA-SPEND                  PIC S9(7)V99.
013000     05  SA-SALES                  PIC S9(7)V99.
013100     05  SA-ACOS-PCT               PIC S9(4)V99.
013200     05  SA-ORDERS                 PIC S9(7).
013300     05  SA-CVR-PCT                PIC S9(3)V99.
013400     05  SA-ACTION                 PIC X(10).
013500     05  SA-DUPLICATE-FLAG         PIC X(1).
013600     05  FILLER                    PIC X(7).
013700*
013800 FD  CTL-TOTALS-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 88 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS CTL-TOTALS-RECORD.
014400 01  CTL-TOTALS-RECORD.
014500     05  CTL-SOURCE-TAG            PIC X(8).
014600     05  CTL-DATA                  PIC X(80).
014700     05  CTL-CAMPAIGN-CARD REDEFINES CTL-DATA.
014800         10  CTL-CAMP-COUNT        PIC S9(7) COMP-3.
014900         10  CTL-CAMP-SPEND        PIC S9(9)V99 COMP-3.
015000         10  CTL-CAMP-SALES        PIC S9(9)V99 COMP-3.
015100         10  CTL-CAMP-CLICKS       PIC S9(9) COMP-3.
015200         10  CTL-CAMP-ORDERS       PIC S9(9) COMP-3.
015300         10  FILLER                PIC X(54).
015400     05  CTL-KEYWORD-CARD REDEFINES CTL-DATA.
015500         10  CTL-KWD-COUNT         PIC S9(7) COMP-3.
015600         10  CTL-KWD-INCREASE      PIC S9(7) COMP-3.
015700         10  CTL-KWD-REDUCE        PIC S9(7) COMP-3.
015800         10  CTL-KWD-PAUSE         PIC S9(7) COMP-3.
015900         10  CTL-KWD-DONOTHING     PIC S9(7) COMP-3.
016000         10  FILLER                PIC X(60).
016100     05  CTL-SRCHTERM-CARD REDEFINES CTL-DATA.
016200         10  CTL-STR-COUNT         PIC S9(7) COMP-3.
016300         10  CTL-STR-GRADUATE      PIC S9(7) COMP-3.
016400         10  CTL-STR-NEGATE        PIC S9(7) COMP-3.
016500         10  CTL-STR-DONOTHING     PIC S9(7) COMP-3.
016600         10  CTL-STR-DUP-COUNT     PIC S9(7) COMP-3.
016700         10  FILLER                PIC X(60).
016800     05  CTL-PLACEMNT-CARD REDEFINES CTL-DATA.
016900         10  CTL-PLC-COUNT         PIC S9(7) COMP-3.
017000         10  CTL-PLC-INCREASE      PIC S9(7) COMP-3.
017100         10  CTL-PLC-DECREASE      PIC S9(7) COMP-3.
017200         10  CTL-PLC-DONOTHING     PIC S9(7) COMP-3.
017300         10  FILLER                PIC X(64).
017400*
017500 FD  PARM-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 10 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS PARM-RECORD.
018100 01  PARM-RECORD.
018200     05  PARM-TARGET-ACOS-PCT      PIC S9(3)V99.
018300     05  FILLER                    PIC X(5).
018400*
018500 SD  SORT-WORK-FILE
018600     RECORD CONTAINS 270 CHARACTERS
018700     DATA RECORD IS SORT-WORK-RECORD.
018800 01  SORT-WORK-RECORD.
018900     05  SW-SEARCH-TERM            PIC X(60).
019000     05  SW-CAMPAIGN-NAME          PIC X(40).
019100     05  SW-AD-GROUP-NAME          PIC X(40).
019200     05  SW-TARGETING              PIC X(40).
019300     05  SW-MATCH-TYPE             PIC X(10).
019400     05  SW-IMPRESSIONS            PIC S9(9).
019500     05  SW-CLICKS                 PIC S9(7).
019600     05  SW-CTR-PCT                PIC S9(3)V99.
019700     05  SW-CPC                    PIC S9(3)V99.
019800     05  SW-SPEND                  PIC S9(7)V99.
019900     05  SW-SALES                  PIC S9(7)V99.
020000     05  SW-ACOS-PCT               PIC S9(4)V99.
020100     05  SW-ORDERS                 PIC S9(7).
020200     05  SW-CVR-PCT                PIC S9(3)V99.
020300     05  SW-ACTION                 PIC X(10).
020400     05  FILLER                    PIC X(08).
020500*
020600 WORKING-STORAGE SECTION.
020700*
020800 01  PROGRAM-INDICATOR-SWITCHES.
020900     05  WS-EOF-WRK-SW             PIC X(3)   VALUE 'NO '.
021000         88  EOF-WRK-STR                       VALUE 'YES'.
021100     05  WS-EOF-SORT-SW            PIC X(3)   VALUE 'NO '.
021200         88  EOF-SORT                          VALUE 'YES'.
021300     05  WS-FIRST-TERM-SW          PIC X(3)   VALUE 'YES'.
021400         88  FIRST-TERM-NOT-YET-SEEN           VALUE 'YES'.
021450     05  FILLER                    PIC X(05) VALUE SPACES.
021500*
021600 01  WS-ACCUMULATORS.
021700     05  WS-STR-READ-CTR           PIC S9(7) COMP VALUE ZERO.
021800     05  WS-STR-WRTN-CTR           PIC S9(7) COMP VALUE ZERO.
021900     05  WS-STR-GRADUATE-CTR       PIC S9(7) COMP VALUE ZERO.
022000     05  WS-STR-NEGATE-CTR         PIC S9(7) COMP VALUE ZERO.
022100     05  WS-STR-DONOTHING-CTR      PIC S9(7) COMP VALUE ZERO.
022200     05  WS-STR-DUP-CTR            PIC S9(7) COMP VALUE ZERO.
022250     05  FILLER                    PIC X(08) VALUE SPACES.
022300*
022400 01  WS-STR-WORK-FIELDS.
022500     05  WS-TARGET-ACOS-PCT        PIC S9(3)V99   VALUE ZERO.
022800     05  WS-MATCH-TYPE-TRIMMED     PIC X(10)      VALUE SPACES.
022850     05  FILLER                    PIC X(19) VALUE SPACES.
022900*
023000 01  WS-HELD-KEY                   PIC X(60)      VALUE SPACES.
023100*
023200 01  WS-DUP-RUN-CTR                PIC S9(4) COMP VALUE ZERO.
023300*
023400 01  DUP-BUFFER-TABLE.
023500     05  DUP-BUFFER-ENTRY          OCCURS 1000 TIMES
023600                                   INDEXED BY DB-IDX.
023700         10  DB-RECORD             PIC X(270).
023800         10  DB-RECORD-R REDEFINES DB-RECORD.
023900             15  DB-SEARCH-TERM    PIC X(60).
024000             15  DB-CAMPAIGN-NAME  PIC X(40).
024100             15  DB-AD-GROUP-NAME  PIC X(40).
024200             15  DB-TARGETING      PIC X(40).
024300             15  DB-MATCH-TYPE     PIC X(10).
024400             15  DB-IMPRESSIONS    PIC S9(9).
024500             15  DB-CLICKS         PIC S9(7).
024600             15  DB-CTR-PCT        PIC S9(3)V99.
024700             15  DB-CPC            PIC S9(3)V99.
024800             15  DB-SPEND          PIC S9(7)V99.
024900             15  DB-SALES          PIC S9(7)V99.
025000             15  DB-ACOS-PCT       PIC S9(4)V99.
025100             15  DB-ORDERS         PIC S9(7).
025200             15  DB-CVR-PCT        PIC S9(3)V99.
025300             15  DB-ACTION         PIC X(10).
025400             15  FILLER            PIC X(8).
025500*
025600 PROCEDURE DIVISION.
025700*
025800 000-MAINLINE SECTION.
025900*
026000     PERFORM 050-GET-PARM THRU 050-EXIT.
026100     SORT SORT-WORK-FILE
026200        ASCENDING KEY SW-SEARCH-TERM
026300        INPUT PROCEDURE  100-INPUT-PROC THRU 100-INPUT-EXIT
026400        OUTPUT PROCEDURE 400-OUTPUT-PROC THRU 400-OUTPUT-EXIT.
026500     PERFORM 500-WRITE-CONTROL-TOTALS THRU 500-EXIT.
026600     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
026700     MOVE ZERO TO RETURN-CODE.
026800     GOBACK.
026900*
027000 050-GET-PARM.
027100     OPEN INPUT PARM-FILE.
027200     READ PARM-FILE
027300         AT END MOVE ZERO TO PARM-TARGET-ACOS-PCT.
027400     MOVE PARM-TARGET-ACOS-PCT TO WS-TARGET-ACOS-PCT.
027500     CLOSE PARM-FILE.
027600 050-EXIT.
027700     EXIT.
027800*
027900 100-INPUT-PROC.
028000     OPEN INPUT WRK-STR.
028100     PERFORM 110-READ-WRK-STR THRU 110-EXIT.
028200     PERFORM 200-PRSS-STR-RECORD THRU 200-EXIT
028300         UNTIL EOF-WRK-STR.
028400     CLOSE WRK-STR.
028500 100-INPUT-EXIT.
028600     EXIT.
028700*
028800 110-READ-WRK-STR.
028900     READ WRK-STR
029000         AT END MOVE 'YES' TO WS-EOF-WRK-SW
029100         GO TO 110-EXIT.
029200     ADD 1 TO WS-STR-READ-CTR.
029300 110-EXIT.
029400     EXIT.
029500*
029600 200-PRSS-STR-RECORD.
029700     PERFORM 260-CALC-STR-METRICS  THRU 260-EXIT.
029800     PERFORM 280-ASSIGN-STR-ACTION THRU 280-EXIT.
029900     PERFORM 290-RELEASE-SORT-REC  THRU 290-EXIT.
030000     PERFORM 110-READ-WRK-STR THRU 110-EXIT.
030100 200-EXIT.
030200     EXIT.
030300*
030400 260-CALC-STR-METRICS.
030500*    CTR AND CVR ARRIVE AS FRACTIONS ON THE SEARCH TERM EXTRACT
030600*    AND ARE SIMPLY CONVERTED TO PERCENT HERE (TIMES 100). CPC
030700*    ARRIVES ALREADY IN DOLLARS AND IS PASSED STRAIGHT THROUGH.
030750*    02/14/04 DPM -- COMPUTE ROUNDED NOW GOES STRAIGHT INTO THE
030760*    TWO-DECIMAL FIELD.  THE OLD WS-RATIO-TEMP HOP ONLY ROUNDED
030770*    TO FOUR DECIMALS AND THEN LET THE MOVE TRUNCATE THE REST,
030780*    WHICH IS NOT THE SAME AS ROUNDING TO TWO.
030800     COMPUTE SW-CTR-PCT ROUNDED = WS-CTR * 100.
031000     COMPUTE SW-CVR-PCT ROUNDED = WS-CVR * 100.
031200     IF WS-SALES = ZERO
031300        MOVE ZERO TO SW-ACOS-PCT
031400     ELSE
031500        COMPUTE SW-ACOS-PCT ROUNDED =
031600           WS-SPEND / WS-SALES * 100
031800     END-IF.
031900 260-EXIT.
032000     EXIT.
032100*
032200 280-ASSIGN-STR-ACTION.
032300*    RULE 1 EXCLUDES AN EXACT-MATCH TARGETING -- IT IS ALREADY AS
032400*    TIGHT A MATCH AS THE ACCOUNT CAN BUY, GRADUATING IT WOULD BE
032500*    A NO-OP.  MATCH TYPE IS UPPERCASED BEFORE THE COMPARE SINCE
032600*    SOME EXTRACTS CARRY IT IN MIXED CASE.
032700     MOVE WS-MATCH-TYPE TO WS-MATCH-TYPE-TRIMMED.
032750     INSPECT WS-MATCH-TYPE-TRIMMED CONVERTING
032760        'abcdefghijklmnopqrstuvwxyz' TO
032770        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032800     IF SW-ACOS-PCT < WS-TARGET-ACOS-PCT
032900        AND WS-ORDERS NOT < 2
033000        AND WS-MATCH-TYPE-TRIMMED NOT = 'EXACT     '
033100        MOVE 'GRADUATE  ' TO SW-ACTION
033200        ADD 1 TO WS-STR-GRADUATE-CTR
033300     ELSE
033400        IF WS-CLICKS > 3 AND WS-ORDERS = ZERO
033500           MOVE 'NEGATE    ' TO SW-ACTION
033600           ADD 1 TO WS-STR-NEGATE-CTR
033700        ELSE
033800           MOVE 'DO NOTHING' TO SW-ACTION
033900           ADD 1 TO WS-STR-DONOTHING-CTR
034000        END-IF
034100     END-IF.
034200 280-EXIT.
034300     EXIT.
034400*
034500 290-RELEASE-SORT-REC.
034600     MOVE SPACES             TO SORT-WORK-RECORD.
034700     MOVE WS-SEARCH-TERM     TO SW-SEARCH-TERM.
034800     MOVE WS-CAMPAIGN-NAME   TO SW-CAMPAIGN-NAME.
034900     MOVE WS-AD-GROUP-NAME   TO SW-AD-GROUP-NAME.
035000     MOVE WS-TARGETING       TO SW-TARGETING.
035100     MOVE WS-MATCH-TYPE      TO SW-MATCH-TYPE.
035200     MOVE WS-IMPRESSIONS     TO SW-IMPRESSIONS.
035300     MOVE WS-CLICKS          TO SW-CLICKS.
035400     MOVE WS-CPC             TO SW-CPC.
035500     MOVE WS-SPEND           TO SW-SPEND.
035600     MOVE WS-SALES           TO SW-SALES.
035700     MOVE WS-ORDERS          TO SW-ORDERS.
035800     RELEASE SORT-WORK-RECORD.
035900 290-EXIT.
036000     EXIT.
036100*
036200 400-OUTPUT-PROC.
036300     OPEN OUTPUT STR-AUDIT-FILE.
036400     PERFORM 410-RETURN-SORT-REC THRU 410-EXIT.
036500     PERFORM 420-PRSS-SORT-RECORD THRU 420-EXIT
036600         UNTIL EOF-SORT.
036700     IF WS-DUP-RUN-CTR > ZERO
036800        PERFORM 440-FLUSH-RUN THRU 440-EXIT.
036900     CLOSE STR-AUDIT-FILE.
037000 400-OUTPUT-EXIT.
037100     EXIT.
037200*
037300 410-RETURN-SORT-REC.
037400     RETURN SORT-WORK-FILE
037500         AT END MOVE 'YES' TO WS-EOF-SORT-SW
037600         GO TO 410-EXIT.
037700 410-EXIT.
037800     EXIT.
037900*
038000 420-PRSS-SORT-RECORD.
038100     IF FIRST-TERM-NOT-YET-SEEN
038200        MOVE 'NO ' TO WS-FIRST-TERM-SW
038300        MOVE SW-SEARCH-TERM TO WS-HELD-KEY
038400        PERFORM 430-BUFFER-SORT-REC THRU 430-EXIT
038500     ELSE
038600        IF SW-SEARCH-TERM = WS-HELD-KEY
038700           PERFORM 430-BUFFER-SORT-REC THRU 430-EXIT
038800        ELSE
038900           PERFORM 440-FLUSH-RUN THRU 440-EXIT
039000           MOVE SW-SEARCH-TERM TO WS-HELD-KEY
039100           PERFORM 430-BUFFER-SORT-REC THRU 430-EXIT
039200        END-IF
039300     END-IF.
039400     PERFORM 410-RETURN-SORT-REC THRU 410-EXIT.
039500 420-EXIT.
039600     EXIT.
039700*
039800 430-BUFFER-SORT-REC.
039900     ADD 1 TO WS-DUP-RUN-CTR.
040000     SET DB-IDX TO WS-DUP-RUN-CTR.
040100     MOVE SW-SEARCH-TERM   TO DB-SEARCH-TERM (DB-IDX).
040200     MOVE SW-CAMPAIGN-NAME TO DB-CAMPAIGN-NAME (DB-IDX).
040300     MOVE SW-AD-GROUP-NAME TO DB-AD-GROUP-NAME (DB-IDX).
040400     MOVE SW-TARGETING     TO DB-TARGETING (DB-IDX).
040500     MOVE SW-MATCH-TYPE    TO DB-MATCH-TYPE (DB-IDX).
040600     MOVE SW-IMPRESSIONS   TO DB-IMPRESSIONS (DB-IDX).
040700     MOVE SW-CLICKS        TO DB-CLICKS (DB-IDX).
040800     MOVE SW-CTR-PCT       TO DB-CTR-PCT (DB-IDX).
040900     MOVE SW-CPC           TO DB-CPC (DB-IDX).
041000     MOVE SW-SPEND         TO DB-SPEND (DB-IDX).
041100     MOVE SW-SALES         TO DB-SALES (DB-IDX).
041200     MOVE SW-ACOS-PCT      TO DB-ACOS-PCT (DB-IDX).
041300     MOVE SW-ORDERS        TO DB-ORDERS (DB-IDX).
041400     MOVE SW-CVR-PCT       TO DB-CVR-PCT (DB-IDX).
041500     MOVE SW-ACTION        TO DB-ACTION (DB-IDX).
041600 430-EXIT.
041700     EXIT.
041800*
041900 440-FLUSH-RUN.
042000     IF WS-DUP-RUN-CTR > 1
042100        ADD WS-DUP-RUN-CTR TO WS-STR-DUP-CTR
042200     END-IF.
042300     SET DB-IDX TO 1.
042400     PERFORM 450-WRITE-BUFFERED-REC THRU 450-EXIT
042500        VARYING DB-IDX FROM 1 BY 1
042600        UNTIL DB-IDX > WS-DUP-RUN-CTR.
042700     MOVE ZERO TO WS-DUP-RUN-CTR.
042800 440-EXIT.
042900     EXIT.
043000*
043100 450-WRITE-BUFFERED-REC.
043200     MOVE SPACES                      TO SEARCH-TERM-AUDIT-RECORD.
043300     MOVE DB-SEARCH-TERM (DB-IDX)     TO SA-SEARCH-TERM.
043400     MOVE DB-CAMPAIGN-NAME (DB-IDX)   TO SA-CAMPAIGN-NAME.
043500     MOVE DB-AD-GROUP-NAME (DB-IDX)   TO SA-AD-GROUP-NAME.
043600     MOVE DB-TARGETING (DB-IDX)       TO SA-TARGETING.
043700     MOVE DB-MATCH-TYPE (DB-IDX)      TO SA-MATCH-TYPE.
043800     MOVE DB-IMPRESSIONS (DB-IDX)     TO SA-IMPRESSIONS.
043900     MOVE DB-CLICKS (DB-IDX)          TO SA-CLICKS.
044000     MOVE DB-CTR-PCT (DB-IDX)         TO SA-CTR-PCT.
044100     MOVE DB-CPC (DB-IDX)             TO SA-CPC.
044200     MOVE DB-SPEND (DB-IDX)           TO SA-SPEND.
044300     MOVE DB-SALES (DB-IDX)           TO SA-SALES.
044400     MOVE DB-ACOS-PCT (DB-IDX)        TO SA-ACOS-PCT.
044500     MOVE DB-ORDERS (DB-IDX)          TO SA-ORDERS.
044600     MOVE DB-CVR-PCT (DB-IDX)         TO SA-CVR-PCT.
044700     MOVE DB-ACTION (DB-IDX)          TO SA-ACTION.
044800     IF WS-DUP-RUN-CTR > 1
044900        MOVE 'Y' TO SA-DUPLICATE-FLAG
045000     ELSE
045100        MOVE SPACES TO SA-DUPLICATE-FLAG
045200     END-IF.
045300     WRITE SEARCH-TERM-AUDIT-RECORD.
045400     ADD 1 TO WS-STR-WRTN-CTR.
045500 450-EXIT.
045600     EXIT.
045700*
045800 500-WRITE-CONTROL-TOTALS.
045900     OPEN OUTPUT CTL-TOTALS-FILE.
046000     MOVE SPACES              TO CTL-TOTALS-RECORD.
046100     MOVE 'SRCHTERM'          TO CTL-SOURCE-TAG.
046200     MOVE WS-STR-WRTN-CTR     TO CTL-STR-COUNT.
046300     MOVE WS-STR-GRADUATE-CTR TO CTL-STR-GRADUATE.
046400     MOVE WS-STR-NEGATE-CTR   TO CTL-STR-NEGATE.
046500     MOVE WS-STR-DONOTHING-CTR TO CTL-STR-DONOTHING.
046600     MOVE WS-STR-DUP-CTR      TO CTL-STR-DUP-COUNT.
046700     WRITE CTL-TOTALS-RECORD.
046800     CLOSE CTL-TOTALS-FILE.
046900 500-EXIT.
047000     EXIT.
047100*
047200 550-DISPLAY-PROG-DIAG.
047300     DISPLAY '****     ADSSTR RUNNING      ****'.
047400     DISPLAY 'SEARCH TERM ROWS READ  = ' WS-STR-READ-CTR.
047500     DISPLAY 'SEARCH TERM ROWS WRTN  = ' WS-STR-WRTN-CTR.
047600     DISPLAY 'ACTION GRADUATE        = ' WS-STR-GRADUATE-CTR.
047700     DISPLAY 'ACTION NEGATE          = ' WS-STR-NEGATE-CTR.
047800     DISPLAY 'ACTION DO NOTHING      = ' WS-STR-DONOTHING-CTR.
047900     DISPLAY 'DUPLICATE-FLAGGED ROWS = ' WS-STR-DUP-CTR.
048000     DISPLAY '****     ADSSTR EOJ          ****'.
048100 550-EXIT.
048200     EXIT.
