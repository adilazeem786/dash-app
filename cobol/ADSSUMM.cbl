000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADSSUMM.
000300 AUTHOR.        D P MEADOWS.
000400 INSTALLATION.  ADV SYSTEMS GROUP - SELLER DATA CTR.
000500 DATE-WRITTEN.  03/21/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - SELLER PERFORMANCE DATA.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADSSUMM IS STEP 6, THE LAST STEP OF THE NIGHTLY SPONSORED
001300*    PRODUCTS AUDIT SUITE.  IT READS THE FOUR CONTROL-TOTALS
001400*    CARDS WRITTEN BY ADSCAMP, ADSKWD, ADSSTR AND ADSPLMT
001500*    (STEPS 20-50) AND RE-READS THE SORTED SEARCH TERM AUDIT
001600*    FILE WRITTEN BY ADSSTR, AND PRINTS THE ONE-PAGE "AMAZON ADS
001700*    AUDIT" SUMMARY REPORT -- ACCOUNT GRAND TOTALS, OVERALL ACOS
001800*    AND CONVERSION RATE, THE SEVEN ACTION COUNTS, AND A LISTING
001900*    OF EVERY DUPLICATE-FLAGGED SEARCH TERM.
002000*
002100*    THE CONTROL-TOTALS FILE HOLDS FOUR RECORDS, ONE PER UPSTREAM
002200*    STEP, EACH TAGGED BY CTL-SOURCE-TAG ('CAMPAIGN', 'KEYWORD ',
002300*    'SRCHTERM', 'PLACEMNT') AND REDEFINED ACCORDINGLY -- SEE
002400*    200-READ-CONTROL-TOTALS.  THE FOUR CARDS CAN ARRIVE IN ANY
002500*    ORDER SINCE EACH UPSTREAM STEP WRITES ITS OWN CARD
002600*    INDEPENDENTLY OF THE OTHERS.
002700*
002800*    THE DUPLICATE SEARCH TERM LISTING NEEDS NO RE-SORT -- ADSSTR
002900*    ALREADY LEFT STR-AUDIT-FILE IN ASCENDING SEARCH TERM ORDER,
003000*    SO THIS STEP SIMPLY READS IT THROUGH AND PRINTS ANY ROW
003100*    FLAGGED 'Y'.
003200*
003300******************************************************************
003400*    AMENDMENT HISTORY
003500*
003600*    DATE       INIT  TICKET     DESCRIPTION
003700*    ---------  ----  ---------  --------------------------------
003800*    03/21/94   DPM   AA-4476    ORIGINAL PROGRAM.
003900*    11/04/97   DPM   AA-5195    ADDED THE PER-ACTION COUNT LINES
004000*                                TO THE SUMMARY BLOCK -- STEPS
004100*                                20-50 NOW SUPPLY THEM ON THEIR
004200*                                CONTROL-TOTALS CARDS.
004300*    03/03/99   DPM   Y2K-0046   REVIEWED FOR YEAR 2000 -- THIS
004400*                                PROGRAM HAS NO DATE FIELDS OF ITS
004500*                                OWN, NO CHANGE REQUIRED. SIGNED
004600*                                OFF PER SHOP Y2K CHECKLIST.
004700*    08/21/01   DPM   AA-5515    OVERALL-ACOS-PCT NOW SHOWS 0 WHEN
004800*                                TOTAL SALES IS ZERO INSTEAD OF
004900*                                ABENDING ON A DIVIDE CHECK.
005000*    05/14/03   JLH   AA-5793    TARGET ACOS NOW READ FROM CARD
005100*                                ADSPARM AND PRINTED ON THE
005200*                                REPORT HEADING (SEE 100-WRITE-
005300*                                HEADING).
005310*    02/14/04   DPM   AA-5903    300-BUILD-SUMMARY-BLOCK WAS
005320*                                ROUNDING TO FOUR DECIMALS AND
005330*                                THEN LETTING THE MOVE TRUNCATE
005340*                                DOWN TO TWO -- NOW COMPUTE
005350*                                ROUNDED GOES STRAIGHT INTO THE
005360*                                TWO-DECIMAL FIELD.  WS-RATIO-TEMP
005370*                                RETIRED.
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-390.
006000 OBJECT-COMPUTER.   IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT CTL-TOTALS-FILE ASSIGN TO UT-S-CTLTOT
006800                            ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT STR-AUDIT-FILE  ASSIGN TO UT-S-STRAUD
007100                            ORGANIZATION IS SEQUENTIAL.
007200*
007300     SELECT PARM-FILE       ASSIGN TO UT-S-ADSPARM
007400                            ORGANIZATION IS SEQUENTIAL.
007500*
007600     SELECT AUDIT-REPORT    ASSIGN TO UT-S-AUDITRPT
007700                            ORGANIZATION IS SEQUENTIAL.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  CTL-TOTALS-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 88 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS CTL-TOTALS-RECORD.
008800 01  CTL-TOTALS-RECORD.
008900     05  CTL-SOURCE-TAG         PIC X(8).
009000         88  CTL-IS-CAMPAIGN    VALUE 'CAMPAIGN'.
009100         88  CTL-IS-KEYWORD     VALUE 'KEYWORD '.
009200         88  CTL-IS-SRCHTERM    VALUE 'SRCHTERM'.
009300         88  CTL-IS-PLACEMNT    VALUE 'PLACEMNT'.
009400     05  CTL-DATA               PIC X(80).
009500     05  CTL-CAMPAIGN-CARD REDEFINES CTL-DATA.
009600         10  CTL-CAMP-COUNT     PIC S9(7) COMP-3.
009700         10  CTL-CAMP-SPEND     PIC S9(9)V99 COMP-3.
009800         10  CTL-CAMP-SALES     PIC S9(9)V99 COMP-3.
009900         10  CTL-CAMP-CLICKS    PIC S9(9) COMP-3.
010000         10  CTL-CAMP-ORDERS    PIC S9(9) COMP-3.
010100         10  FILLER             PIC X(54).
010200     05  CTL-KEYWORD-CARD REDEFINES CTL-DATA.
010300         10  CTL-KWD-COUNT      PIC S9(7) COMP-3.
010400         10  CTL-KWD-INCREASE   PIC S9(7) COMP-3.
010500         10  CTL-KWD-REDUCE     PIC S9(7) COMP-3.
010600         10  CTL-KWD-PAUSE      PIC S9(7) COMP-3.
010700         10  CTL-KWD-DONOTHING  PIC S9(7) COMP-3.
010800         10  FILLER             PIC X(60).
010900     05  CTL-SRCHTERM-CARD REDEFINES CTL-DATA.
011000         10  CTL-STR-COUNT      PIC S9(7) COMP-3.
011100         10  CTL-STR-GRADUATE   PIC S9(7) COMP-3.
011200         10  CTL-STR-NEGATE     PIC S9(7) COMP-3.
011300         10  CTL-STR-DONOTHING  PIC S9(7) COMP-3.
011400         10  CTL-STR-DUP-COUNT  PIC S9(7) COMP-3.
011500         10  FILLER             PIC X(60).
011600     05  CTL-PLACEMNT-CARD REDEFINES CTL-DATA.
011700         10  CTL-PLC-COUNT      PIC S9(7) COMP-3.
011800         10  CTL-PLC-INCREASE   PIC S9(7) COMP-3.
011900         10  CTL-PLC-DECREASE   PIC S9(7) COMP-3.
012000         10  CTL-PLC-DONOTHING  PIC S9(7) COMP-3.
012100         10  FILLER             PIC X(64).
012200*
012300 FD  STR-AUDIT-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 270 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SEARCH-TERM-AUDIT-RECORD.
012900 01  SEARCH-TERM-AUDIT-RECORD.
013000     05  SA-CAMPAIGN-NAME       PIC X(40).
013100     05  SA-AD-GROUP-NAME       PIC X(40).
013200     05  SA-TARGETING           PIC X(40).
013300     05  SA-MATCH-TYPE          PIC X(10).
013400     05  SA-SEARCH-TERM         PIC X(60).
013500     05  SA-IMPRESSIONS         PIC S9(9).
013600     05  SA-CLICKS              PIC S9(7).
013700     05  SA-CTR-PCT             PIC S9(3)V99.
013800     05  SA-CPC                 PIC S9(3)V99.
013900     05  SA-SPEND               PIC S9(7)V99.
014000     05  SA-SALES               PIC S9(7)V99.
014100     05  SA-ACOS-PCT            PIC S9(4)V99.
014200     05  SA-ORDERS              PIC S9(7).
014300     05  SA-CVR-PCT             PIC S9(3)V99.
014400     05  SA-ACTION              PIC X(10).
014500     05  SA-DUPLICATE-FLAG      PIC X(1).
014600         88  SA-IS-DUPLICATE    VALUE 'Y'.
014700     05  FILLER                 PIC X(7).
014800*
014900 FD  PARM-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 10 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS PARM-RECORD.
015500 01  PARM-RECORD.
015600     05  PARM-TARGET-ACOS-PCT   PIC S9(3)V99.
015700     05  FILLER                 PIC X(5).
015800*
015900 FD  AUDIT-REPORT
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 132 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS AUDIT-REPORT-LINE.
016500 01  AUDIT-REPORT-LINE          PIC X(132).
016600*
016700 WORKING-STORAGE SECTION.
016800*
016900 01  PROGRAM-INDICATOR-SWITCHES.
017000     05  WS-EOF-CTL-SW          PIC X(3)   VALUE 'NO '.
017100         88  EOF-CTL                        VALUE 'YES'.
017200     05  WS-EOF-STR-AUD-SW      PIC X(3)   VALUE 'NO '.
017300         88  EOF-STR-AUD                    VALUE 'YES'.
017350     05  FILLER                 PIC X(05) VALUE SPACES.
017400*
017500 01  WS-ACCUMULATORS.
017600     05  WS-DUP-LIST-CTR        PIC S9(7) COMP VALUE ZERO.
017650     05  FILLER                 PIC X(08) VALUE SPACES.
017700*
017800 01  WS-TARGET-ACOS-PCT         PIC S9(3)V99 VALUE ZERO.
017900*
018000 01  WS-SUMMARY-FIELDS.
018100     05  WS-TOTAL-CAMPAIGNS     PIC S9(7) COMP-3 VALUE ZERO.
018200     05  WS-TOTAL-KEYWORDS      PIC S9(7) COMP-3 VALUE ZERO.
018300     05  WS-TOTAL-SEARCH-TERMS  PIC S9(7) COMP-3 VALUE ZERO.
018400     05  WS-TOTAL-REVENUE       PIC S9(9)V99 COMP-3 VALUE ZERO.
018500     05  WS-TOTAL-SPEND         PIC S9(9)V99 COMP-3 VALUE ZERO.
018600     05  WS-TOTAL-CLICKS        PIC S9(9) COMP-3 VALUE ZERO.
018700     05  WS-TOTAL-ORDERS        PIC S9(9) COMP-3 VALUE ZERO.
018800     05  WS-OVERALL-ACOS-PCT    PIC S9(5)V99 VALUE ZERO.
018900     05  WS-OVERALL-CVR-PCT     PIC S9(3)V99 VALUE ZERO.
019000     05  WS-CNT-INCREASE-BID    PIC S9(7) COMP-3 VALUE ZERO.
019100     05  WS-CNT-REDUCE-BID      PIC S9(7) COMP-3 VALUE ZERO.
019200     05  WS-CNT-PAUSE           PIC S9(7) COMP-3 VALUE ZERO.
019300     05  WS-CNT-GRADUATE        PIC S9(7) COMP-3 VALUE ZERO.
019400     05  WS-CNT-NEGATE          PIC S9(7) COMP-3 VALUE ZERO.
019500     05  WS-CNT-INCR-PLACEMENT  PIC S9(7) COMP-3 VALUE ZERO.
019600     05  WS-CNT-DECR-PLACEMENT  PIC S9(7) COMP-3 VALUE ZERO.
019650     05  FILLER                 PIC X(08) VALUE SPACES.
019700*
020100 01  WS-HEADING-LINE-1.
020200     05  FILLER                 PIC X(45) VALUE SPACES.
020300     05  FILLER                 PIC X(17) VALUE 'AMAZON ADS AUDIT'.
020400     05  FILLER                 PIC X(70) VALUE SPACES.
020500*
020600 01  WS-HEADING-LINE-2.
020700     05  FILLER                 PIC X(30) VALUE SPACES.
020800     05  FILLER                 PIC X(20) VALUE 'TARGET ACOS USED = '.
020900     05  HL2-TARGET-ACOS        PIC ZZ9.99.
021000     05  FILLER                 PIC X(1)  VALUE '%'.
021100     05  FILLER                 PIC X(75) VALUE SPACES.
021200*
021300 01  WS-SUMMARY-LINE.
021400     05  SL-LABEL               PIC X(34) VALUE SPACES.
021500     05  SL-VALUE               PIC Z(9)9.99- VALUE SPACES.
021600     05  FILLER                 PIC X(84) VALUE SPACES.
021700*
021800 01  WS-DUP-HEADING-LINE.
021900     05  FILLER PIC X(22) VALUE 'DUPLICATE SEARCH TERMS'.
022000     05  FILLER PIC X(110) VALUE SPACES.
022100*
022200 01  WS-DUP-COLUMN-LINE.
022300     05  FILLER PIC X(22) VALUE 'SEARCH TERM'.
022400     05  FILLER PIC X(22) VALUE 'CAMPAIGN'.
022500     05  FILLER PIC X(22) VALUE 'TARGETING'.
022600     05  FILLER PIC X(10) VALUE 'CLICKS'.
022700     05  FILLER PIC X(10) VALUE 'ORDERS'.
022800     05  FILLER PIC X(14) VALUE 'SPEND'.
022900     05  FILLER PIC X(32) VALUE SPACES.
023000*
023100 01  WS-DUP-DETAIL-LINE.
023200     05  DL-SEARCH-TERM         PIC X(22).
023300     05  DL-CAMPAIGN-NAME       PIC X(22).
023400     05  DL-TARGETING           PIC X(22).
023500     05  DL-CLICKS              PIC Z,ZZZ,ZZ9.
023600     05  FILLER                 PIC X(1) VALUE SPACES.
023700     05  DL-ORDERS              PIC Z,ZZZ,ZZ9.
023800     05  FILLER                 PIC X(1) VALUE SPACES.
023900     05  DL-SPEND               PIC Z(7)9.99-.
024000     05  FILLER                 PIC X(34) VALUE SPACES.
024100*
024200 01  WS-DUP-COUNT-LINE.
024300     05  FILLER PIC X(40) VALUE 'TOTAL DUPLICATE SEARCH TERM ROWS ... '.
024400     05  DC-COUNT PIC ZZZ,ZZ9.
024500     05  FILLER PIC X(85) VALUE SPACES.
024600*
024700 PROCEDURE DIVISION.
024800*
024900 000-MAINLINE SECTION.
025000*
025100     PERFORM 050-OPEN-FILES THRU 050-EXIT.
025200     PERFORM 200-READ-CONTROL-TOTALS THRU 200-EXIT
025300         UNTIL EOF-CTL.
025400     PERFORM 300-BUILD-SUMMARY-BLOCK THRU 300-EXIT.
025500     PERFORM 100-WRITE-HEADING THRU 100-EXIT.
025600     PERFORM 350-PRINT-SUMMARY-BLOCK THRU 350-EXIT.
025700     PERFORM 400-LIST-DUPLICATE-TERMS THRU 400-EXIT.
025800     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
025900     MOVE ZERO TO RETURN-CODE.
026000     GOBACK.
026100*
026200 050-OPEN-FILES.
026300     OPEN INPUT  CTL-TOTALS-FILE
026400                 STR-AUDIT-FILE
026500                 PARM-FILE
026600          OUTPUT AUDIT-REPORT.
026700     READ PARM-FILE
026800         AT END MOVE ZERO TO PARM-TARGET-ACOS-PCT.
026900     MOVE PARM-TARGET-ACOS-PCT TO WS-TARGET-ACOS-PCT.
027000     CLOSE PARM-FILE.
027100 050-EXIT.
027200     EXIT.
027300*
027400 100-WRITE-HEADING.
027500     WRITE AUDIT-REPORT-LINE FROM WS-HEADING-LINE-1
027600         AFTER ADVANCING NEXT-PAGE.
027700     MOVE WS-TARGET-ACOS-PCT TO HL2-TARGET-ACOS.
027800     WRITE AUDIT-REPORT-LINE FROM WS-HEADING-LINE-2
027900         AFTER ADVANCING 2 LINES.
028000 100-EXIT.
028100     EXIT.
028200*
028300 200-READ-CONTROL-TOTALS.
028400     READ CTL-TOTALS-FILE
028500         AT END MOVE 'YES' TO WS-EOF-CTL-SW
028600         GO TO 200-EXIT.
028700     EVALUATE TRUE
028800        WHEN CTL-IS-CAMPAIGN
028900           PERFORM 210-PRSS-CAMPAIGN-CARD  THRU 210-EXIT
029000        WHEN CTL-IS-KEYWORD
029100           PERFORM 220-PRSS-KEYWORD-CARD   THRU 220-EXIT
029200        WHEN CTL-IS-SRCHTERM
029300           PERFORM 230-PRSS-SRCHTERM-CARD  THRU 230-EXIT
029400        WHEN CTL-IS-PLACEMNT
029500           PERFORM 240-PRSS-PLACEMNT-CARD  THRU 240-EXIT
029600        WHEN OTHER
029700           NEXT SENTENCE
029800     END-EVALUATE.
029900 200-EXIT.
030000     EXIT.
030100*
030200 210-PRSS-CAMPAIGN-CARD.
030300     MOVE CTL-CAMP-COUNT  TO WS-TOTAL-CAMPAIGNS.
030400     MOVE CTL-CAMP-SPEND  TO WS-TOTAL-SPEND.
030500     MOVE CTL-CAMP-SALES  TO WS-TOTAL-REVENUE.
030600     MOVE CTL-CAMP-CLICKS TO WS-TOTAL-CLICKS.
030700     MOVE CTL-CAMP-ORDERS TO WS-TOTAL-ORDERS.
030800 210-EXIT.
030900     EXIT.
031000*
031100 220-PRSS-KEYWORD-CARD.
031200     MOVE CTL-KWD-COUNT      TO WS-TOTAL-KEYWORDS.
031300     MOVE CTL-KWD-INCREASE   TO WS-CNT-INCREASE-BID.
031400     MOVE CTL-KWD-REDUCE     TO WS-CNT-REDUCE-BID.
031500     MOVE CTL-KWD-PAUSE      TO WS-CNT-PAUSE.
031600 220-EXIT.
031700     EXIT.
031800*
031900 230-PRSS-SRCHTERM-CARD.
032000     MOVE CTL-STR-COUNT      TO WS-TOTAL-SEARCH-TERMS.
032100     MOVE CTL-STR-GRADUATE   TO WS-CNT-GRADUATE.
032200     MOVE CTL-STR-NEGATE     TO WS-CNT-NEGATE.
032300 230-EXIT.
032400     EXIT.
032500*
032600 240-PRSS-PLACEMNT-CARD.
032700     MOVE CTL-PLC-INCREASE   TO WS-CNT-INCR-PLACEMENT.
032800     MOVE CTL-PLC-DECREASE   TO WS-CNT-DECR-PLACEMENT.
032900 240-EXIT.
033000     EXIT.
033100*
033200 300-BUILD-SUMMARY-BLOCK.
033250*    02/14/04 DPM -- COMPUTE ROUNDED NOW GOES STRAIGHT INTO THE
033260*    TWO-DECIMAL FIELD.  THE OLD WS-RATIO-TEMP HOP ROUNDED TO
033270*    FOUR DECIMALS AND LET THE MOVE TRUNCATE THE REST, WHICH
033280*    IS NOT THE SAME AS ROUNDING TO TWO.
033300     IF WS-TOTAL-REVENUE = ZERO
033400        MOVE ZERO TO WS-OVERALL-ACOS-PCT
033500     ELSE
033600        COMPUTE WS-OVERALL-ACOS-PCT ROUNDED =
033700           WS-TOTAL-SPEND / WS-TOTAL-REVENUE * 100
033800     END-IF.
034000     IF WS-TOTAL-CLICKS = ZERO
034100        MOVE ZERO TO WS-OVERALL-CVR-PCT
034200     ELSE
034300        COMPUTE WS-OVERALL-CVR-PCT ROUNDED =
034400           WS-TOTAL-ORDERS / WS-TOTAL-CLICKS * 100
034500     END-IF.
034700 300-EXIT.
034800     EXIT.
034900*
035000 350-PRINT-SUMMARY-BLOCK.
035100     MOVE 'TOTAL CAMPAIGNS .................' TO SL-LABEL.
035200     MOVE WS-TOTAL-CAMPAIGNS TO SL-VALUE.
035300     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
035400         AFTER ADVANCING 2 LINES.
035500     MOVE 'TOTAL KEYWORDS ..................' TO SL-LABEL.
035600     MOVE WS-TOTAL-KEYWORDS TO SL-VALUE.
035700     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
035800         AFTER ADVANCING 1 LINES.
035900     MOVE 'TOTAL SEARCH TERMS ..............' TO SL-LABEL.
036000     MOVE WS-TOTAL-SEARCH-TERMS TO SL-VALUE.
036100     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
036200         AFTER ADVANCING 1 LINES.
036300     MOVE 'ACOS PERCENT .....................' TO SL-LABEL.
036400     MOVE WS-OVERALL-ACOS-PCT TO SL-VALUE.
036500     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
036600         AFTER ADVANCING 1 LINES.
036700     MOVE 'TOTAL REVENUE DOLLARS ...........' TO SL-LABEL.
036800     MOVE WS-TOTAL-REVENUE TO SL-VALUE.
036900     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
037000         AFTER ADVANCING 1 LINES.
037100     MOVE 'TOTAL SPEND DOLLARS .............' TO SL-LABEL.
037200     MOVE WS-TOTAL-SPEND TO SL-VALUE.
037300     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
037400         AFTER ADVANCING 1 LINES.
037500     MOVE 'TOTAL CLICKS .....................' TO SL-LABEL.
037600     MOVE WS-TOTAL-CLICKS TO SL-VALUE.
037700     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
037800         AFTER ADVANCING 1 LINES.
037900     MOVE 'TOTAL ORDERS .....................' TO SL-LABEL.
038000     MOVE WS-TOTAL-ORDERS TO SL-VALUE.
038100     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
038200         AFTER ADVANCING 1 LINES.
038300     MOVE 'CONVERSION RATE PERCENT .........' TO SL-LABEL.
038400     MOVE WS-OVERALL-CVR-PCT TO SL-VALUE.
038500     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
038600         AFTER ADVANCING 1 LINES.
038700     MOVE 'ACTION - INCREASE BID ...........' TO SL-LABEL.
038800     MOVE WS-CNT-INCREASE-BID TO SL-VALUE.
038900     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
039000         AFTER ADVANCING 2 LINES.
039100     MOVE 'ACTION - REDUCE BID ..............' TO SL-LABEL.
039200     MOVE WS-CNT-REDUCE-BID TO SL-VALUE.
039300     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
039400         AFTER ADVANCING 1 LINES.
039500     MOVE 'ACTION - PAUSE ...................' TO SL-LABEL.
039600     MOVE WS-CNT-PAUSE TO SL-VALUE.
039700     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
039800         AFTER ADVANCING 1 LINES.
039900     MOVE 'ACTION - GRADUATE ................' TO SL-LABEL.
040000     MOVE WS-CNT-GRADUATE TO SL-VALUE.
040100     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
040200         AFTER ADVANCING 1 LINES.
040300     MOVE 'ACTION - NEGATE ..................' TO SL-LABEL.
040400     MOVE WS-CNT-NEGATE TO SL-VALUE.
040500     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
040600         AFTER ADVANCING 1 LINES.
040700     MOVE 'ACTION - INCREASE PLACEMENT PCT ..' TO SL-LABEL.
040800     MOVE WS-CNT-INCR-PLACEMENT TO SL-VALUE.
040900     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
041000         AFTER ADVANCING 1 LINES.
041100     MOVE 'ACTION - DECREASE PLACEMENT PCT ..' TO SL-LABEL.
041200     MOVE WS-CNT-DECR-PLACEMENT TO SL-VALUE.
041300     WRITE AUDIT-REPORT-LINE FROM WS-SUMMARY-LINE
041400         AFTER ADVANCING 1 LINES.
041500 350-EXIT.
041600     EXIT.
041700*
041800 400-LIST-DUPLICATE-TERMS.
041900     WRITE AUDIT-REPORT-LINE FROM WS-DUP-HEADING-LINE
042000         AFTER ADVANCING 2 LINES.
042100     WRITE AUDIT-REPORT-LINE FROM WS-DUP-COLUMN-LINE
042200         AFTER ADVANCING 1 LINES.
042300     PERFORM 410-READ-STR-AUDIT THRU 410-EXIT.
042400     PERFORM 420-PRSS-STR-AUDIT-RECORD THRU 420-EXIT
042500         UNTIL EOF-STR-AUD.
042600     MOVE WS-DUP-LIST-CTR TO DC-COUNT.
042700     WRITE AUDIT-REPORT-LINE FROM WS-DUP-COUNT-LINE
042800         AFTER ADVANCING 2 LINES.
042900 400-EXIT.
043000     EXIT.
043100*
043200 410-READ-STR-AUDIT.
043300     READ STR-AUDIT-FILE
043400         AT END MOVE 'YES' TO WS-EOF-STR-AUD-SW
043500         GO TO 410-EXIT.
043600 410-EXIT.
043700     EXIT.
043800*
043900 420-PRSS-STR-AUDIT-RECORD.
044000     IF SA-IS-DUPLICATE
044100        MOVE SA-SEARCH-TERM   TO DL-SEARCH-TERM
044200        MOVE SA-CAMPAIGN-NAME TO DL-CAMPAIGN-NAME
044300        MOVE SA-TARGETING     TO DL-TARGETING
044400        MOVE SA-CLICKS        TO DL-CLICKS
044500        MOVE SA-ORDERS        TO DL-ORDERS
044600        MOVE SA-SPEND         TO DL-SPEND
044700        WRITE AUDIT-REPORT-LINE FROM WS-DUP-DETAIL-LINE
044800           AFTER ADVANCING 1 LINES
044900        ADD 1 TO WS-DUP-LIST-CTR
045000     END-IF.
045100     PERFORM 410-READ-STR-AUDIT THRU 410-EXIT.
045200 420-EXIT.
045300     EXIT.
045400*
045500 900-CLOSE-FILES.
045600     CLOSE CTL-TOTALS-FILE
045700           STR-AUDIT-FILE
045800           AUDIT-REPORT.
045900 900-EXIT.
046000     EXIT.
